000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      mtbwtrec.cpy                                            *
000140*      (C) Copyright Midland Trust Bank EDP Dept. 1986.        *
000150*                                                               *
000160* Element of the MTBA Account Maintenance batch suite          *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Layout of one TRANSACTION-LOG record - the append-only ledger
000220* of every posted deposit, withdrawal and transfer.  Once
000230* written a ledger record is never rewritten or deleted; MTBA30
000240* only ever reads this file.
000250*
000260*--------------------------------------------------------------*
000270*    AMENDMENT HISTORY
000280*
000290*     DATE       AUTHOR    REQUEST     DESCRIPTION
000300*     -------    ------    ----------  ----------------------
000310*     04/02/86   RFW       MTB-0003    ORIGINAL COPYBOOK.
000320*     06/03/98   PJH       MTB-0205    Y2K - MTBT-TXN-TIMESTAMP
000330*                                      WIDENED FROM A 2-DIGIT
000340*                                      TO A 4-DIGIT YEAR.
000350*     11/21/03   SAT       MTB-0262    BROKE OUT MTBT-STAMP-
000360*                                      -PARTS FOR MTBA30'S
000370*                                      STATEMENT DATE COLUMN.
000380*--------------------------------------------------------------*
000390*
000400 01  MTBT-TXN-RECORD.
000410*
000420*    Surrogate transaction id, assigned in ascending posting
000430*    order - the file's natural order IS the ledger order.
000440*
000450     05  MTBT-TXN-ID               PIC 9(9)   COMP-3.
000460*
000470*    Account debited; zero for a pure deposit.
000480*
000490     05  MTBT-TXN-SENDER-ID        PIC 9(9)   COMP-3.
000500*
000510*    Account credited; zero for a pure withdrawal.
000520*
000530     05  MTBT-TXN-RECEIVER-ID      PIC 9(9)   COMP-3.
000540*
000550     05  MTBT-TXN-TYPE             PIC X(1).
000560         88  MTBT-TYPE-DEPOSIT     VALUE 'D'.
000570         88  MTBT-TYPE-WITHDRAWAL  VALUE 'W'.
000580         88  MTBT-TYPE-TRANSFER    VALUE 'T'.
000590*
000600*    Amount moved, 2 decimal places, always greater than zero.
000610*
000620     05  MTBT-TXN-AMOUNT           PIC S9(13)V99 COMP-3.
000630*
000640*    Posting timestamp, YYYYMMDDHHMMSS.  MTBT-STAMP-PARTS gives
000650*    MTBA30 the individual date/time components for the
000660*    statement's dd/mm/yyyy hh:mm:ss column without another
000670*    UNSTRING in the report program.
000680*
000690     05  MTBT-TXN-TIMESTAMP        PIC X(14).
000700     05  MTBT-STAMP-PARTS REDEFINES MTBT-TXN-TIMESTAMP.
000710         10  MTBT-STAMP-YEAR       PIC 9(4).
000720         10  MTBT-STAMP-MONTH      PIC 9(2).
000730         10  MTBT-STAMP-DAY        PIC 9(2).
000740         10  MTBT-STAMP-HOUR       PIC 9(2).
000750         10  MTBT-STAMP-MINUTE     PIC 9(2).
000760         10  MTBT-STAMP-SECOND     PIC 9(2).
000770*
000780     05  FILLER                    PIC X(11)  VALUE SPACES.
