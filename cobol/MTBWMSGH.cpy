000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      mtbwmsgh.cpy                                            *
000140*      (C) Copyright Midland Trust Bank EDP Dept. 1986.        *
000150*                                                               *
000160* Element of the MTBA Account Maintenance batch suite          *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Reject/exception reason texts for the whole MTBA suite, kept
000220* in one copybook for the same reason the NACT CRUD suite keeps
000230* its error-handler interface in NACWERRH - one place to change
000240* the wording, one place to look it up.  MTBA10 uses codes 01-07
000250* (request-editing rejects); MTBA20 uses codes 08-19 (posting
000260* rejects).  WS-MSGH-REASON-CODE is COMP so it can be used
000270* directly as the WS-MSGH-TEXT subscript.
000280*
000290*--------------------------------------------------------------*
000300*    AMENDMENT HISTORY
000310*
000320*     DATE       AUTHOR    REQUEST     DESCRIPTION
000330*     -------    ------    ----------  ----------------------
000340*     04/09/86   RFW       MTB-0004    ORIGINAL COPYBOOK, 07
000350*                                      OPENING-REJECT CODES.
000360*     09/22/91   DLK       MTB-0118    ADDED THE 12 POSTING
000370*                                      -REJECT CODES FOR THE
000380*                                      NEW TRANSACTION-POSTING
000390*                                      PROGRAM.
000400*     11/14/03   SAT       MTB-0261    WIDENED THE TABLE TO
000410*                                      120 BYTES A MESSAGE SO
000420*                                      THE SAME-CPF-TRANSFER
000430*                                      WORDING WOULD FIT ON
000440*                                      ONE LINE.
000450*--------------------------------------------------------------*
000460*
000470 01  WS-MSGH-REASON-CODE           PIC 9(2) COMP VALUE 0.
000475     88  WS-REQUEST-OK                       VALUE 0.
000476     88  WS-REQUEST-REJECTED                 VALUE 1 THRU 19.
000480     88  WS-MSGH-BAD-CPF                     VALUE 01.
000490     88  WS-MSGH-BAD-NAME                    VALUE 02.
000500     88  WS-MSGH-BAD-PHONE                   VALUE 03.
000510     88  WS-MSGH-BAD-PASSWORD                VALUE 04.
000520     88  WS-MSGH-BAD-ACCT-TYPE               VALUE 05.
000530     88  WS-MSGH-CPF-FORMAT-FAILED           VALUE 06.
000540     88  WS-MSGH-PHONE-FORMAT-FAILED         VALUE 07.
000550     88  WS-MSGH-ACCT-NOT-FOUND              VALUE 08.
000560     88  WS-MSGH-DEPOSIT-NOT-POSITIVE        VALUE 09.
000570     88  WS-MSGH-WITHDRAW-NOT-POSITIVE       VALUE 10.
000580     88  WS-MSGH-INSUFFICIENT-FUNDS          VALUE 11.
000590     88  WS-MSGH-TRANSFER-NOT-POSITIVE       VALUE 12.
000600     88  WS-MSGH-SAVINGS-CANNOT-SEND         VALUE 13.
000610     88  WS-MSGH-INSUFF-FUNDS-TRANSFER       VALUE 14.
000620     88  WS-MSGH-DEST-NOT-FOUND              VALUE 15.
000630     88  WS-MSGH-SAME-ACCOUNT                VALUE 16.
000640     88  WS-MSGH-SOURCE-NOT-FOUND            VALUE 17.
000650     88  WS-MSGH-SAME-CPF-NOT-ALLOWED        VALUE 18.
000660     88  WS-MSGH-UNKNOWN-ACTION-CODE         VALUE 19.
000670*
000680 01  WS-MSGH-TEXT-LOAD.
000690     05  FILLER PIC X(120) VALUE
000700         'INVALID CPF FORMAT.'.
000710     05  FILLER PIC X(120) VALUE
000720         'INVALID NAME FORMAT.'.
000730     05  FILLER PIC X(120) VALUE
000740         'INVALID PHONE FORMAT.'.
000750     05  FILLER PIC X(120) VALUE
000760         'INVALID PASSWORD FORMAT.'.
000770     05  FILLER PIC X(120) VALUE
000780         'INVALID ACCOUNT TYPE REQUESTED.'.
000790     05  FILLER PIC X(120) VALUE
000800         'INVALID CPF FORMAT.'.
000810     05  FILLER PIC X(120) VALUE
000820         'INVALID PHONE NUMBER FORMAT.'.
000830     05  FILLER PIC X(120) VALUE
000840         'THE ACCOUNT WITH ID SHOWN BELOW DOES NOT EXIST.'.
000850     05  FILLER PIC X(120) VALUE
000860         'DEPOSIT AMOUNT MUST BE GREATER THAN ZERO.'.
000870     05  FILLER PIC X(120) VALUE
000880         'WITHDRAW AMOUNT MUST BE GREATER THAN ZERO.'.
000890     05  FILLER PIC X(120) VALUE
000900         'INSUFFICIENT FUNDS.'.
000910     05  FILLER PIC X(120) VALUE
000920         'TRANSFER AMOUNT MUST BE GREATER THAN ZERO.'.
000930     05  FILLER PIC X(120) VALUE
000940         'SAVINGS ACCOUNTS ARE NOT ALLOWED TO PERFORM TRANSFERS.'.
000950     05  FILLER PIC X(120) VALUE
000960         'INSUFFICIENT FUNDS.  AVAILABLE BALANCE SHOWN BELOW.'.
000970     05  FILLER PIC X(120) VALUE
000980         'DESTINATION ACCOUNT DOES NOT EXIST.'.
000990     05  FILLER PIC X(120) VALUE
001000         'CANNOT TRANSFER TO THE SAME ACCOUNT.'.
001010     05  FILLER PIC X(120) VALUE
001020         'SOURCE ACCOUNT DOES NOT EXIST.'.
001030     05  FILLER PIC X(120) VALUE
001040         'SENDER AND RECEIVER CANNOT HAVE THE SAME CPF UNLESS TRAN
001041-        'SFERRING FROM A CHECKING ACCOUNT TO A SAVINGS ACCOUNT.'.
001050     05  FILLER PIC X(120) VALUE
001060         'UNKNOWN ACTION CODE ON TRANSACTION REQUEST.'.
001070*
001080 01  WS-MSGH-TEXT-TABLE REDEFINES WS-MSGH-TEXT-LOAD.
001090     05  WS-MSGH-TEXT              PIC X(120) OCCURS 19 TIMES.
