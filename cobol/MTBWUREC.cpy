000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      mtbwurec.cpy                                            *
000140*      (C) Copyright Midland Trust Bank EDP Dept. 1986.        *
000150*                                                               *
000160* Element of the MTBA Account Maintenance batch suite          *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Layout of one USER-MASTER record.  A user is the natural
000220* person who owns one or more accounts; the account itself is
000230* on MTBWAREC and carries the foreign key back here.
000240*
000250*--------------------------------------------------------------*
000260*    AMENDMENT HISTORY
000270*
000280*     DATE       AUTHOR    REQUEST     DESCRIPTION
000290*     -------    ------    ----------  ----------------------
000300*     03/11/86   RFW       MTB-0001    ORIGINAL COPYBOOK.
000310*     07/19/89   DLK       MTB-0077    ADDED MTBU-USER-STATUS
000320*                                      AND THE MAINTENANCE
000330*                                      STAMP FIELDS.
000340*     06/03/98   PJH       MTB-0204    Y2K - MTBU-DATE-ADDED
000350*                                      WIDENED TO A 4-DIGIT
000360*                                      CENTURY-INCLUSIVE YEAR.
000370*     11/14/03   SAT       MTB-0261    BROKE OUT MTBU-CPF-PARTS
000380*                                      AND MTBU-PHONE-PARTS SO
000390*                                      THE POSTING PROGRAMS DO
000400*                                      NOT HAVE TO UNSTRING THE
000410*                                      FORMATTED FIELDS.
000420*--------------------------------------------------------------*
000430*
000440 01  MTBU-USER-RECORD.
000450*
000460*    Surrogate user id.  Assigned by MTBA10 the first time a
000470*    CPF is seen; never reused.
000480*
000490     05  MTBU-USER-ID              PIC 9(9)   COMP-3.
000500*
000510*    Brazilian taxpayer id (CPF), always stored in its canonical
000520*    punctuated form NNN.NNN.NNN-NN.  MTBU-CPF-PARTS gives the
000530*    posting programs the individual digit groups without an
000540*    UNSTRING every time the CPF has to be compared or printed.
000550*
000560     05  MTBU-USER-CPF             PIC X(14).
000570     05  MTBU-CPF-PARTS REDEFINES MTBU-USER-CPF.
000580         10  MTBU-CPF-GROUP-1      PIC X(3).
000590         10  MTBU-CPF-DOT-1        PIC X(1).
000600         10  MTBU-CPF-GROUP-2      PIC X(3).
000610         10  MTBU-CPF-DOT-2        PIC X(1).
000620         10  MTBU-CPF-GROUP-3      PIC X(3).
000630         10  MTBU-CPF-DASH         PIC X(1).
000640         10  MTBU-CPF-CHECK-DIGITS PIC X(2).
000650*
000660*    Mobile phone, always stored in its canonical form
000670*    +55 (AA) NNNNN-NNNN.  MTBU-PHONE-PARTS is the same idea as
000680*    MTBU-CPF-PARTS above.
000690*
000700     05  MTBU-USER-PHONE           PIC X(19).
000710     05  MTBU-PHONE-PARTS REDEFINES MTBU-USER-PHONE.
000720         10  MTBU-PHONE-CTRY-SIGN  PIC X(1).
000730         10  MTBU-PHONE-CTRY-CODE  PIC X(2).
000740         10  FILLER                PIC X(1).
000750         10  MTBU-PHONE-AREA-OPEN  PIC X(1).
000760         10  MTBU-PHONE-AREA-CODE  PIC X(2).
000770         10  MTBU-PHONE-AREA-CLOSE PIC X(1).
000780         10  FILLER                PIC X(1).
000790         10  MTBU-PHONE-PREFIX     PIC X(5).
000800         10  MTBU-PHONE-DASH       PIC X(1).
000810         10  MTBU-PHONE-SUFFIX     PIC X(4).
000820*
000830*    Full legal name, 2-100 characters, letters and spaces only
000840*    (accented Latin letters allowed).
000850*
000860     05  MTBU-USER-NAME            PIC X(100).
000870*
000880*    Housekeeping fields common to every MTBA master record.
000890*
000900     05  MTBU-USER-STATUS          PIC X(1) VALUE 'A'.
000910         88  MTBU-STATUS-ACTIVE    VALUE 'A'.
000920         88  MTBU-STATUS-CLOSED    VALUE 'C'.
000930     05  MTBU-DATE-ADDED           PIC 9(8)   COMP-3.
000940     05  MTBU-ADDED-BY-RUN         PIC X(8)   VALUE SPACES.
000950     05  FILLER                    PIC X(10)  VALUE SPACES.
