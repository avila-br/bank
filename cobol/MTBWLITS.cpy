000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      mtbwlits.cpy                                            *
000140*      (C) Copyright Midland Trust Bank EDP Dept. 1986.        *
000150*                                                               *
000160* Element of the MTBA Account Maintenance batch suite          *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Common WORKING-STORAGE literals for the MTBA suite.  Every
000220* program in the suite copies this member so that a value
000230* changed here (a file name, a table size, an edit limit) does
000240* not have to be hunted down program by program.  This is the
000250* same convenience the NACT CRUD suite gets out of NACWLITS.
000260*
000270*--------------------------------------------------------------*
000280*    AMENDMENT HISTORY
000290*
000300*     DATE       AUTHOR    REQUEST     DESCRIPTION
000310*     -------    ------    ----------  ----------------------
000320*     03/11/86   RFW       MTB-0001    ORIGINAL COPYBOOK.
000321*     10/09/86   RFW       MTB-0008    ADDED WS-LITS-MAX-LEDGER
000322*                                      -ENTRIES FOR MTBA30'S NEW
000323*                                      IN-STORAGE LEDGER TABLE.
000330*     09/22/91   DLK       MTB-0118    ADDED WS-LITS-MAX-TABLE
000340*                                      ENTRIES FOR TRANSACTION
000350*                                      POSTING RUN GROWTH.
000360*     06/03/98   PJH       MTB-0204    Y2K - CENTURY WINDOW
000370*                                      CONSTANTS ADDED FOR THE
000380*                                      MATURITY-DATE ROUTINES.
000390*     11/14/03   SAT       MTB-0261    ADDED TRANSFER REASON
000400*                                      TEXT LITERALS.
000410*--------------------------------------------------------------*
000420*
000430 01  WS-LITS-FILES.
000440     05  WS-LITS-FILE-ACCTOPEN     PIC X(8) VALUE 'ACCTOPEN'.
000450     05  WS-LITS-FILE-TXNREQ       PIC X(8) VALUE 'TXNREQ  '.
000460     05  WS-LITS-FILE-USRMAST      PIC X(8) VALUE 'USRMAST '.
000470     05  WS-LITS-FILE-ACCTMAST     PIC X(8) VALUE 'ACCTMAST'.
000480     05  WS-LITS-FILE-TXNLOG       PIC X(8) VALUE 'TXNLOG  '.
000490     05  WS-LITS-FILE-EXCEPT       PIC X(8) VALUE 'EXCEPRPT'.
000500     05  WS-LITS-FILE-STMTRPT      PIC X(8) VALUE 'STMTRPT '.
000510     05  FILLER                    PIC X(8) VALUE SPACES.
000520*
000530 01  WS-LITS-TABLE-SIZES.
000540     05  WS-LITS-MAX-USER-ENTRIES  PIC 9(5) COMP VALUE 05000.
000550     05  WS-LITS-MAX-ACCT-ENTRIES  PIC 9(5) COMP VALUE 08000.
000551     05  WS-LITS-MAX-LEDGER-ENTRIES PIC 9(6) COMP
000552                                   VALUE 200000.
000560*
000570 01  WS-LITS-ACCOUNT-TYPES.
000580     05  WS-LITS-TYPE-CHECKING     PIC X(1) VALUE 'C'.
000590     05  WS-LITS-TYPE-SAVINGS      PIC X(1) VALUE 'S'.
000600*
000610 01  WS-LITS-TXN-TYPES.
000620     05  WS-LITS-TXN-DEPOSIT       PIC X(1) VALUE 'D'.
000630     05  WS-LITS-TXN-WITHDRAWAL    PIC X(1) VALUE 'W'.
000640     05  WS-LITS-TXN-TRANSFER      PIC X(1) VALUE 'T'.
000650*
000660 01  WS-LITS-ACTION-CODES.
000670     05  WS-LITS-ACT-DEPOSIT       PIC X(8) VALUE 'DEPOSIT '.
000680     05  WS-LITS-ACT-WITHDRAW      PIC X(8) VALUE 'WITHDRAW'.
000690     05  WS-LITS-ACT-TRANSFER      PIC X(8) VALUE 'TRANSFER'.
000700*
000710* Edit limits used by the CPF / NAME / PHONE / PASSWORD editors
000720* in MTBA10.  Kept here, and not hard-coded in the editor
000730* paragraphs, so an examiner-desk change to a limit is a
000740* one-member recompile of the whole suite.
000750*
000760 01  WS-LITS-EDIT-LIMITS.
000770     05  WS-LITS-CPF-DIGITS        PIC 9(2) COMP VALUE 11.
000780     05  WS-LITS-PHONE-DIGITS      PIC 9(2) COMP VALUE 11.
000790     05  WS-LITS-NAME-MIN-LEN      PIC 9(3) COMP VALUE 002.
000800     05  WS-LITS-NAME-MAX-LEN      PIC 9(3) COMP VALUE 050.
000810     05  WS-LITS-PASSWORD-MIN-LEN  PIC 9(3) COMP VALUE 008.
000820*
000830 01  WS-LITS-COUNTRY-CODE          PIC X(2) VALUE '55'.
000835*
000836* Century-window pivot for the two-digit dates still coming off
000837* ACCEPT FROM DATE.  A two-digit year less than this pivot is
000838* taken as 20xx; a year at or above it is taken as 19xx.
000839*
000840 01  WS-LITS-Y2K-PIVOT-YEAR        PIC 9(2) COMP VALUE 50.
000841*
000850* Standard abend-avoidance response used when a QSAM file goes
000860* into an unexpected status - every program DISPLAYs the offending
000870* file-status and falls through to a controlled STOP RUN rather
000880* than an uncontrolled ABEND.
000890*
000900 01  WS-LITS-BAD-FILE-STATUS       PIC X(35) VALUE
000910     'MTBA SUITE - UNEXPECTED FILE STATUS'.
