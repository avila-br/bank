000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      MTBA20.CBL                                              *
000140*      (C) Copyright Midland Trust Bank EDP Dept. 1986.        *
000150*                                                              *
000160* Nightly transaction-posting run.                             *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    MTBA20.
000220 AUTHOR.        R F WOZNIAK.
000230 INSTALLATION.  MIDLAND TRUST BANK - DATA PROCESSING.
000240 DATE-WRITTEN.  APRIL 1986.
000250 DATE-COMPILED.
000260 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000270*
000280*--------------------------------------------------------------*
000290*
000300* MTBA20 EDITS AND POSTS ONE NIGHT'S BATCH OF TRANSACTION
000310* REQUESTS AGAINST THE ACCOUNT-MASTER - DEPOSITS, WITHDRAWALS,
000320* AND TRANSFERS.  EACH POSTED TRANSACTION IS APPENDED TO THE
000330* TRANSACTION-LOG; A REJECTED REQUEST IS WRITTEN TO THE
000340* EXCEPTION REPORT AND TOUCHES NEITHER THE MASTER NOR THE LOG.
000350* A TRANSFER'S ELIGIBILITY CHECKS RUN IN A FIXED ORDER CARRIED
000360* FORWARD FROM THE ORIGINAL ONLINE TELLER RULES - DO NOT
000370* RE-ORDER THEM EVEN THOUGH IT LOOKS ODD THAT THE SAVINGS-SOURCE
000380* AND INSUFFICIENT-FUNDS CHECKS RUN BEFORE THE SOURCE-NOT-FOUND
000390* CHECK.  SEE D-030 BELOW.
000400*
000410* FILES
000420*   TRANSACTION-REQUEST INPUT   COMMA-DELIMITED REQUEST RECORDS
000430*   USER-MASTER-IN      INPUT   READ-ONLY, FOR CPF RESOLUTION
000440*   ACCT-MASTER-IN      INPUT   OLD GENERATION
000450*   ACCT-MASTER-OUT     OUTPUT  NEW GENERATION
000460*   TRANSACTION-LOG     I-O     SCANNED FOR THE HIGH TXN-ID, THEN
000470*                               EXTENDED WITH TONIGHT'S POSTINGS
000480*   EXCEPT-RPT          OUTPUT  REJECTED-REQUEST LISTING PLUS
000490*                               THE END-OF-RUN CONTROL TOTALS
000500*
000510* COPYBOOKS
000520*   MTBWLITS   SUITE-WIDE LITERALS AND EDIT LIMITS
000530*   MTBWUREC   USER-MASTER RECORD LAYOUT
000540*   MTBWAREC   ACCOUNT-MASTER RECORD LAYOUT
000550*   MTBWTREC   TRANSACTION-LOG RECORD LAYOUT
000560*   MTBWMSGH   REJECT-REASON TEXT TABLE
000570*
000580*--------------------------------------------------------------*
000590*    AMENDMENT HISTORY
000600*
000610*     DATE       AUTHOR    REQUEST     DESCRIPTION
000620*     -------    ------    ----------  ----------------------
000630*     04/14/86   RFW       MTB-0006    ORIGINAL PROGRAM.
000640*     09/22/91   DLK       MTB-0118    RAISED THE IN-STORAGE
000650*                                      ACCOUNT TABLE SIZE.
000660*     06/03/98   PJH       MTB-0204    Y2K - MTBA-LAST-TXN-DATE
000670*                                      AND THE LEDGER TIMESTAMP
000680*                                      NOW CARRY A 4-DIGIT YEAR.
000690*     11/21/03   SAT       MTB-0262    ALLOW A TRANSFER'S
000700*                                      DESTINATION TO BE GIVEN
000710*                                      AS A CPF INSTEAD OF AN
000720*                                      ACCOUNT ID - RESOLVE
000730*                                      AGAINST THE OWNER'S OTHER
000740*                                      ACCOUNT.
000750*     04/07/07   GTM       MTB-0298    PRINT THE END-OF-RUN
000760*                                      CONTROL TOTALS ON THE
000770*                                      EXCEPTION REPORT.
000780*--------------------------------------------------------------*
000790*
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SOURCE-COMPUTER.  IBM-370.
000830 OBJECT-COMPUTER.  IBM-370.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM
000860     CLASS MTB-DIGIT-CHARS IS "0" THRU "9"
000870     SWITCH-0 IS MTB-DEBUG-SWITCH
000880         ON STATUS IS MTB-DEBUG-ON
000890         OFF STATUS IS MTB-DEBUG-OFF.
000900*
000910 INPUT-OUTPUT SECTION.
000920 FILE-CONTROL.
000930     SELECT TRANSACTION-REQUEST ASSIGN TO TXNREQ
000940         ORGANIZATION IS LINE SEQUENTIAL
000950         FILE STATUS IS WS-FS-TXNREQ.
000960     SELECT USER-MASTER-IN     ASSIGN TO USRMASTI
000970         ORGANIZATION IS SEQUENTIAL
000980         FILE STATUS IS WS-FS-USRMASTI.
000990     SELECT ACCT-MASTER-IN     ASSIGN TO ACCTMSTI
001000         ORGANIZATION IS SEQUENTIAL
001010         FILE STATUS IS WS-FS-ACCTMSTI.
001020     SELECT ACCT-MASTER-OUT    ASSIGN TO ACCTMSTO
001030         ORGANIZATION IS SEQUENTIAL
001040         FILE STATUS IS WS-FS-ACCTMSTO.
001050     SELECT TRANSACTION-LOG    ASSIGN TO TXNLOG
001060         ORGANIZATION IS SEQUENTIAL
001070         FILE STATUS IS WS-FS-TXNLOG.
001080     SELECT EXCEPT-RPT         ASSIGN TO EXCEPRPT
001090         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS WS-FS-EXCEPRPT.
001110*
001120 DATA DIVISION.
001130 FILE SECTION.
001140*
001150 FD  TRANSACTION-REQUEST
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD.
001180 01  TXN-REQUEST-REC               PIC X(80).
001190*
001200 FD  USER-MASTER-IN
001210     RECORDING MODE IS F
001220     LABEL RECORDS ARE STANDARD.
001230 01  OLD-USER-REC.
001240     COPY MTBWUREC.
001250*
001260 FD  ACCT-MASTER-IN
001270     RECORDING MODE IS F
001280     LABEL RECORDS ARE STANDARD.
001290 01  OLD-ACCT-REC.
001300     COPY MTBWAREC.
001310*
001320 FD  ACCT-MASTER-OUT
001330     RECORDING MODE IS F
001340     LABEL RECORDS ARE STANDARD.
001350 01  NEW-ACCT-REC.
001360     COPY MTBWAREC.
001370*
001380 FD  TRANSACTION-LOG
001390     RECORDING MODE IS F
001400     LABEL RECORDS ARE STANDARD.
001410 01  TXN-LOG-REC.
001420     COPY MTBWTREC.
001430*
001440 FD  EXCEPT-RPT
001450     RECORDING MODE IS F
001460     LABEL RECORDS ARE STANDARD.
001470 01  EXCEPT-RPT-LINE               PIC X(132).
001480*
001490 WORKING-STORAGE SECTION.
001500*
001510 01  WS-FILE-STATUSES.
001520     05  WS-FS-TXNREQ              PIC X(2).
001530     05  WS-FS-USRMASTI            PIC X(2).
001540     05  WS-FS-ACCTMSTI            PIC X(2).
001550     05  WS-FS-ACCTMSTO            PIC X(2).
001560     05  WS-FS-TXNLOG              PIC X(2).
001570     05  WS-FS-EXCEPRPT            PIC X(2).
001580*
001590 01  WS-SWITCHES.
001600     05  SW-EOF-TXNREQ             PIC X(1) VALUE 'N'.
001610         88  EOF-TXNREQ                     VALUE 'Y'.
001620     05  SW-EOF-USRMASTI           PIC X(1) VALUE 'N'.
001630         88  EOF-USRMASTI                   VALUE 'Y'.
001640     05  SW-EOF-ACCTMSTI           PIC X(1) VALUE 'N'.
001650         88  EOF-ACCTMSTI                   VALUE 'Y'.
001660     05  SW-EOF-TXNLOG             PIC X(1) VALUE 'N'.
001670         88  EOF-TXNLOG                     VALUE 'Y'.
001680*
001690     COPY MTBWLITS.
001700     COPY MTBWMSGH.
001710*
001720 01  WS-RUN-TOTALS.
001730     05  WS-COUNT-READ             PIC 9(7) COMP VALUE 0.
001740     05  WS-COUNT-DEPOSITS         PIC 9(7) COMP VALUE 0.
001750     05  WS-SUM-DEPOSITS           PIC S9(13)V99 COMP-3 VALUE 0.
001760     05  WS-COUNT-WITHDRAWALS      PIC 9(7) COMP VALUE 0.
001770     05  WS-SUM-WITHDRAWALS        PIC S9(13)V99 COMP-3 VALUE 0.
001780     05  WS-COUNT-TRANSFERS        PIC 9(7) COMP VALUE 0.
001790     05  WS-SUM-TRANSFERS          PIC S9(13)V99 COMP-3 VALUE 0.
001800     05  WS-COUNT-REJECTED         PIC 9(7) COMP VALUE 0.
001810*
001820* IN-STORAGE MASTER TABLES - SAME OLD-MASTER/NEW-MASTER PATTERN
001830* AS MTBA10.  USER-MASTER IS LOADED READ-ONLY HERE; ONLY THE
001840* ACCOUNT-MASTER IS RE-WRITTEN AT END OF RUN.
001850*
001860 01  WT-USER-TABLE.
001870     05  WT-USER-COUNT             PIC 9(5) COMP VALUE 0.
001880     05  WT-USER-ENTRY OCCURS 1 TO 5000 TIMES
001890             DEPENDING ON WT-USER-COUNT
001900             INDEXED BY WT-USER-IDX.
001910         COPY MTBWUREC REPLACING MTBU-USER-RECORD BY
001920             WT-USER-DATA.
001930*
001940 01  WT-ACCT-TABLE.
001950     05  WT-ACCT-COUNT             PIC 9(5) COMP VALUE 0.
001960     05  WT-ACCT-ENTRY OCCURS 1 TO 8000 TIMES
001970             DEPENDING ON WT-ACCT-COUNT
001980             INDEXED BY WT-ACCT-IDX.
001990         COPY MTBWAREC REPLACING MTBA-ACCOUNT-RECORD BY
002000             WT-ACCT-DATA.
002010*
002020 01  WS-PARSED-REQUEST.
002030     05  WS-PR-ACTION-RAW          PIC X(10).
002040     05  WS-PR-FROM-RAW            PIC X(11).
002050     05  WS-PR-TO-RAW              PIC X(20).
002060     05  WS-PR-AMOUNT-RAW          PIC X(16).
002070*
002080 01  WS-AMOUNT-WORK.
002090     05  WS-AMT-WHOLE              PIC 9(13) COMP-3 VALUE 0.
002100     05  WS-AMT-FRAC               PIC 9(2)  COMP-3 VALUE 0.
002110     05  WS-TXN-AMOUNT             PIC S9(13)V99 COMP-3 VALUE 0.
002120*
002130 01  WS-ID-WORK.
002140     05  WS-FROM-ACCT-ID           PIC 9(9) COMP-3 VALUE 0.
002150     05  WS-TO-ACCT-ID             PIC 9(9) COMP-3 VALUE 0.
002160     05  WS-TO-CPF-DIGITS          PIC X(11).
002170     05  WS-EW-SCAN-SUB            PIC 9(3) COMP VALUE 0.
002180     05  WS-EW-OUT-SUB             PIC 9(3) COMP VALUE 0.
002190     05  WS-EW-DIGIT-COUNT         PIC 9(3) COMP VALUE 0.
002200     05  WS-EW-ONE-CHAR            PIC X(1).
002210*
002220* E-010 IS A ONE-KEY TABLE SEARCH OF THE IN-STORAGE ACCOUNT
002230* MASTER.  THE CALLER LOADS WS-SEARCH-KEY, PERFORMS E-010, AND
002240* CHECKS ACCT-FOUND; WHEN FOUND, WT-ACCT-IDX POINTS AT THE
002250* MATCHING ENTRY.  D-030 NEEDS TWO SUCH RESULTS ALIVE AT ONCE
002260* (THE FROM SIDE AND THE TO SIDE OF A TRANSFER) SO IT SAVES
002270* WT-ACCT-IDX OFF INTO ITS OWN INDEX AS SOON AS EACH SEARCH
002280* COMES BACK.
002290*
002300 01  WS-LOOKUP-RESULTS.
002310     05  WS-SEARCH-KEY             PIC 9(9) COMP-3 VALUE 0.
002320     05  WS-FOUND-SW               PIC 9(1) COMP VALUE 0.
002330         88  ACCT-FOUND                     VALUE 1.
002340     05  WS-FROM-FOUND-SW          PIC 9(1) COMP VALUE 0.
002350         88  FROM-ACCT-FOUND                VALUE 1.
002360     05  WT-FROM-IDX-SAVE          USAGE IS INDEX.
002370     05  WT-TO-IDX-SAVE            USAGE IS INDEX.
002380*
002390 01  WS-NEXT-TXN-ID                PIC 9(9) COMP-3 VALUE 0.
002400*
002410 01  WS-SYSTEM-DATE.
002420     05  WS-TODAY-RAW.
002430         10  WS-TODAY-YY           PIC 9(2).
002440         10  WS-TODAY-MM           PIC 9(2).
002450         10  WS-TODAY-DD           PIC 9(2).
002460     05  WS-TODAY-FULL             PIC 9(8) COMP-3 VALUE 0.
002470     05  WS-TODAY-CENTURY          PIC 9(2) COMP VALUE 0.
002480     05  WS-NOW-RAW.
002490         10  WS-NOW-HH             PIC 9(2).
002500         10  WS-NOW-MIN            PIC 9(2).
002510         10  WS-NOW-SEC            PIC 9(2).
002520         10  FILLER                PIC 9(2).
002530*
002540 01  WS-EXCEPT-RPT-DETAIL.
002550     05  FILLER                    PIC X(1)   VALUE SPACE.
002560     05  ER-ACTION                 PIC X(10).
002570     05  FILLER                    PIC X(2)   VALUE SPACES.
002580     05  ER-FROM-ID                PIC 9(9).
002590     05  FILLER                    PIC X(2)   VALUE SPACES.
002600     05  ER-TO-ID                  PIC 9(9).
002610     05  FILLER                    PIC X(2)   VALUE SPACES.
002620     05  ER-REASON-CODE            PIC 9(2).
002630     05  FILLER                    PIC X(2)   VALUE SPACES.
002640     05  ER-REASON-TEXT            PIC X(60).
002650     05  FILLER                    PIC X(28)  VALUE SPACES.
002660*
002670 01  WS-TOTALS-LINE                PIC X(60).
002680*
002690 PROCEDURE DIVISION.
002700*
002710 A-MAIN SECTION.
002720 A-010-INITIALIZE.
002730     PERFORM Z-010-OPEN-FILES THRU Z-010-EXIT.
002740     PERFORM Z-020-LOAD-USER-TABLE THRU Z-020-EXIT
002750         UNTIL EOF-USRMASTI.
002760     PERFORM Z-030-LOAD-ACCT-TABLE THRU Z-030-EXIT
002770         UNTIL EOF-ACCTMSTI.
002780     PERFORM Z-040-SCAN-TXN-LOG THRU Z-040-EXIT
002790         UNTIL EOF-TXNLOG.
002800     CLOSE TRANSACTION-LOG.
002810     OPEN EXTEND TRANSACTION-LOG.
002820     IF WS-FS-TXNLOG NOT = '00' GO TO Z-010-BAD-STATUS.
002830     ACCEPT WS-TODAY-RAW FROM DATE.
002840     ACCEPT WS-NOW-RAW FROM TIME.
002850     PERFORM Z-050-WINDOW-SYSTEM-DATE THRU Z-050-EXIT.
002860 A-020-PROCESS-REQUESTS.
002870     PERFORM B-010-READ-REQUEST THRU B-010-EXIT.
002880     PERFORM C-000-DISPATCH-REQUEST THRU C-000-EXIT
002890         UNTIL EOF-TXNREQ.
002900 A-030-WRAP-UP.
002910     PERFORM Z-060-REWRITE-ACCT-MASTER THRU Z-060-EXIT.
002920     PERFORM G-020-PRINT-RUN-TOTALS THRU G-020-EXIT.
002930     PERFORM Z-070-CLOSE-FILES THRU Z-070-EXIT.
002940 END-A-MAIN.
002950     EXIT.
002960*
002970*--------------------------------------------------------------*
002980* B-010  READ ONE TRANSACTION REQUEST AND SPLIT IT INTO FIELDS.
002990*--------------------------------------------------------------*
003000 B-010-READ-REQUEST.
003010     READ TRANSACTION-REQUEST
003020         AT END
003030             MOVE 'Y' TO SW-EOF-TXNREQ
003040         NOT AT END
003050             ADD 1 TO WS-COUNT-READ
003060             MOVE SPACES TO WS-PARSED-REQUEST
003070             UNSTRING TXN-REQUEST-REC DELIMITED BY ','
003080                 INTO WS-PR-ACTION-RAW
003090                      WS-PR-FROM-RAW
003100                      WS-PR-TO-RAW
003110                      WS-PR-AMOUNT-RAW
003120             END-UNSTRING
003130             INSPECT WS-PR-ACTION-RAW
003140                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003150                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003160     END-READ.
003170 B-010-EXIT.
003180     EXIT.
003190*
003200*--------------------------------------------------------------*
003210* C-000  DISPATCH ONE REQUEST TO ITS POSTING RULE SET AND WRITE
003220*        THE EXCEPTION LINE IF IT WAS REJECTED.
003230*--------------------------------------------------------------*
003240 C-000-DISPATCH-REQUEST.
003250     MOVE ZERO TO WS-MSGH-REASON-CODE.
003260     UNSTRING WS-PR-FROM-RAW DELIMITED BY SIZE
003270         INTO WS-FROM-ACCT-ID.
003280     PERFORM D-090-RESOLVE-TO-ID THRU D-090-EXIT.
003290     PERFORM D-095-PARSE-AMOUNT THRU D-095-EXIT.
003300     EVALUATE WS-PR-ACTION-RAW(1:8)
003310         WHEN 'DEPOSIT '
003320             PERFORM D-010-POST-DEPOSIT THRU D-010-EXIT
003330         WHEN 'WITHDRAW'
003340             PERFORM D-020-POST-WITHDRAW THRU D-020-EXIT
003350         WHEN 'TRANSFER'
003360             PERFORM D-030-POST-TRANSFER THRU D-030-EXIT
003370         WHEN OTHER
003380             SET WS-MSGH-UNKNOWN-ACTION-CODE TO TRUE
003390     END-EVALUATE.
003400     IF WS-REQUEST-REJECTED
003410         PERFORM F-010-WRITE-EXCEPTION THRU F-010-EXIT
003420         ADD 1 TO WS-COUNT-REJECTED
003430     END-IF.
003440     PERFORM B-010-READ-REQUEST THRU B-010-EXIT.
003450 C-000-EXIT.
003460     EXIT.
003470*
003480*--------------------------------------------------------------*
003490* D-010  POST A DEPOSIT TO THE SOURCE ACCOUNT.
003500*--------------------------------------------------------------*
003510 D-010-POST-DEPOSIT.
003520*    THE REQUEST'S SOURCE-ACCT-ID FIELD CARRIES THE ACCOUNT TO
003530*    BE CREDITED - A DEPOSIT REQUEST HAS NO SEPARATE TO-FIELD.
003540     MOVE WS-FROM-ACCT-ID TO WS-SEARCH-KEY.
003550     PERFORM E-010-FIND-ACCT-BY-ID THRU E-010-EXIT.
003560     IF NOT ACCT-FOUND
003570         SET WS-MSGH-ACCT-NOT-FOUND TO TRUE
003580         GO TO D-010-EXIT
003590     END-IF.
003600     IF WS-TXN-AMOUNT NOT > 0
003610         SET WS-MSGH-DEPOSIT-NOT-POSITIVE TO TRUE
003620         GO TO D-010-EXIT
003630     END-IF.
003640     ADD WS-TXN-AMOUNT TO
003650         MTBA-ACCT-BALANCE IN WT-ACCT-DATA(WT-ACCT-IDX).
003660     MOVE WS-TODAY-FULL TO
003670         MTBA-LAST-TXN-DATE IN WT-ACCT-DATA(WT-ACCT-IDX).
003680     MOVE WS-FROM-ACCT-ID TO WS-TO-ACCT-ID.
003690     MOVE ZERO TO WS-FROM-ACCT-ID.
003700     PERFORM G-010-WRITE-LEDGER-ENTRY THRU G-010-EXIT.
003710     ADD 1 TO WS-COUNT-DEPOSITS.
003720     ADD WS-TXN-AMOUNT TO WS-SUM-DEPOSITS.
003730 D-010-EXIT.
003740     EXIT.
003750*
003760*--------------------------------------------------------------*
003770* D-020  POST A WITHDRAWAL FROM THE SOURCE ACCOUNT.
003780*--------------------------------------------------------------*
003790 D-020-POST-WITHDRAW.
003800     MOVE WS-FROM-ACCT-ID TO WS-SEARCH-KEY.
003810     PERFORM E-010-FIND-ACCT-BY-ID THRU E-010-EXIT.
003820     IF NOT ACCT-FOUND
003830         SET WS-MSGH-ACCT-NOT-FOUND TO TRUE
003840         GO TO D-020-EXIT
003850     END-IF.
003860     IF WS-TXN-AMOUNT NOT > 0
003870         SET WS-MSGH-WITHDRAW-NOT-POSITIVE TO TRUE
003880         GO TO D-020-EXIT
003890     END-IF.
003900     IF MTBA-ACCT-BALANCE IN WT-ACCT-DATA(WT-ACCT-IDX)
003910             < WS-TXN-AMOUNT
003920         SET WS-MSGH-INSUFFICIENT-FUNDS TO TRUE
003930         GO TO D-020-EXIT
003940     END-IF.
003950     SUBTRACT WS-TXN-AMOUNT FROM
003960         MTBA-ACCT-BALANCE IN WT-ACCT-DATA(WT-ACCT-IDX).
003970     MOVE WS-TODAY-FULL TO
003980         MTBA-LAST-TXN-DATE IN WT-ACCT-DATA(WT-ACCT-IDX).
003990     MOVE ZERO TO WS-TO-ACCT-ID.
004000     PERFORM G-010-WRITE-LEDGER-ENTRY THRU G-010-EXIT.
004010     ADD 1 TO WS-COUNT-WITHDRAWALS.
004020     ADD WS-TXN-AMOUNT TO WS-SUM-WITHDRAWALS.
004030 D-020-EXIT.
004040     EXIT.
004050*
004060*--------------------------------------------------------------*
004070* D-030  POST A TRANSFER BETWEEN TWO ACCOUNTS.  THE 8 CHECKS
004080*        BELOW MUST STAY IN THIS ORDER.  A FROM OR TO ACCOUNT
004090*        THAT HAS NOT BEEN FOUND YET IS SIMPLY SKIPPED BY THE
004100*        CHECKS THAT NEED ITS TYPE OR BALANCE - THE NOT-FOUND
004101*        CHECKS THEMSELVES COME LATER, AT D-030-060 AND
004102*        D-030-070.
004120*--------------------------------------------------------------*
004130 D-030-POST-TRANSFER.
004140     MOVE WS-FROM-ACCT-ID TO WS-SEARCH-KEY.
004150     PERFORM E-010-FIND-ACCT-BY-ID THRU E-010-EXIT.
004160     MOVE WS-FOUND-SW TO WS-FROM-FOUND-SW.
004170     IF FROM-ACCT-FOUND SET WT-FROM-IDX-SAVE TO WT-ACCT-IDX.
004180*
004190 D-030-010.
004200     IF WS-TXN-AMOUNT NOT > 0
004210         SET WS-MSGH-TRANSFER-NOT-POSITIVE TO TRUE
004220         GO TO D-030-REJECT
004230     END-IF.
004240 D-030-020.
004250     IF FROM-ACCT-FOUND
004260         IF MTBA-TYPE-SAVINGS IN
004270                 WT-ACCT-DATA(WT-FROM-IDX-SAVE)
004280             SET WS-MSGH-SAVINGS-CANNOT-SEND TO TRUE
004290             GO TO D-030-REJECT
004300         END-IF
004310     END-IF.
004320 D-030-030.
004330     IF FROM-ACCT-FOUND
004340         IF MTBA-ACCT-BALANCE IN
004350                 WT-ACCT-DATA(WT-FROM-IDX-SAVE) < WS-TXN-AMOUNT
004360             SET WS-MSGH-INSUFF-FUNDS-TRANSFER TO TRUE
004370             GO TO D-030-REJECT
004380         END-IF
004390     END-IF.
004400 D-030-040.
004410     IF WS-TO-ACCT-ID = ZERO
004420         SET WS-MSGH-DEST-NOT-FOUND TO TRUE
004430         GO TO D-030-REJECT
004440     END-IF.
004450 D-030-050.
004460     IF WS-FROM-ACCT-ID = WS-TO-ACCT-ID
004470         SET WS-MSGH-SAME-ACCOUNT TO TRUE
004480         GO TO D-030-REJECT
004490     END-IF.
004500 D-030-060.
004510     IF NOT FROM-ACCT-FOUND
004520         SET WS-MSGH-SOURCE-NOT-FOUND TO TRUE
004530         GO TO D-030-REJECT
004540     END-IF.
004550 D-030-070.
004560     MOVE WS-TO-ACCT-ID TO WS-SEARCH-KEY.
004570     PERFORM E-010-FIND-ACCT-BY-ID THRU E-010-EXIT.
004580     IF NOT ACCT-FOUND
004590         SET WS-MSGH-DEST-NOT-FOUND TO TRUE
004600         GO TO D-030-REJECT
004610     END-IF.
004620     SET WT-TO-IDX-SAVE TO WT-ACCT-IDX.
004630 D-030-080.
004640     PERFORM D-030-085-SAME-OWNER-CHECK THRU D-030-085-EXIT.
004650     IF WS-REQUEST-REJECTED GO TO D-030-EXIT.
004660*
004670 D-030-090-POST.
004680     SUBTRACT WS-TXN-AMOUNT FROM
004690         MTBA-ACCT-BALANCE IN WT-ACCT-DATA(WT-FROM-IDX-SAVE).
004700     ADD WS-TXN-AMOUNT TO
004710         MTBA-ACCT-BALANCE IN WT-ACCT-DATA(WT-TO-IDX-SAVE).
004720     MOVE WS-TODAY-FULL TO
004730         MTBA-LAST-TXN-DATE IN WT-ACCT-DATA(WT-FROM-IDX-SAVE).
004740     MOVE WS-TODAY-FULL TO
004750         MTBA-LAST-TXN-DATE IN WT-ACCT-DATA(WT-TO-IDX-SAVE).
004760     PERFORM G-010-WRITE-LEDGER-ENTRY THRU G-010-EXIT.
004770     ADD 1 TO WS-COUNT-TRANSFERS.
004780     ADD WS-TXN-AMOUNT TO WS-SUM-TRANSFERS.
004790     GO TO D-030-EXIT.
004800 D-030-REJECT.
004810     CONTINUE.
004820 D-030-EXIT.
004830     EXIT.
004840*
004850*--------------------------------------------------------------*
004860* D-030-085  CHECK 8 - SAME-OWNER TRANSFERS ARE BLOCKED UNLESS
004870*        MOVING FROM ONE'S OWN CHECKING ACCOUNT INTO ONE'S OWN
004880*        SAVINGS ACCOUNT.
004890*--------------------------------------------------------------*
004900 D-030-085-SAME-OWNER-CHECK.
004910     IF MTBA-ACCT-USER-ID IN WT-ACCT-DATA(WT-FROM-IDX-SAVE)
004920             NOT = MTBA-ACCT-USER-ID IN
004930                 WT-ACCT-DATA(WT-TO-IDX-SAVE)
004940         GO TO D-030-085-EXIT
004950     END-IF.
004960     IF MTBA-TYPE-CHECKING IN WT-ACCT-DATA(WT-FROM-IDX-SAVE)
004970         AND MTBA-TYPE-SAVINGS IN
004980                 WT-ACCT-DATA(WT-TO-IDX-SAVE)
004990         GO TO D-030-085-EXIT
005000     END-IF.
005010     SET WS-MSGH-SAME-CPF-NOT-ALLOWED TO TRUE.
005020 D-030-085-EXIT.
005030     EXIT.
005040*
005050*--------------------------------------------------------------*
005060* D-090  RESOLVE THE REQUEST'S "TO" FIELD.  A DIGIT-ONLY FIELD
005070*        OF 9 DIGITS OR FEWER IS TAKEN AS AN ACCOUNT ID; A
005080*        DIGIT-ONLY FIELD OF 11 DIGITS (ONCE PUNCTUATION IS
005090*        STRIPPED) IS TAKEN AS A DESTINATION CPF, RESOLVED TO
005100*        THAT OWNER'S OTHER ACCOUNT.
005110*--------------------------------------------------------------*
005120 D-090-RESOLVE-TO-ID.
005130     MOVE ZERO TO WS-TO-ACCT-ID.
005140     MOVE SPACES TO WS-TO-CPF-DIGITS.
005150     MOVE ZERO TO WS-EW-DIGIT-COUNT WS-EW-OUT-SUB.
005160     PERFORM D-090-050-DIGIT-SCAN THRU D-090-050-EXIT
005170         VARYING WS-EW-SCAN-SUB FROM 1 BY 1
005180             UNTIL WS-EW-SCAN-SUB > 20.
005190     IF WS-EW-DIGIT-COUNT = 0
005200         GO TO D-090-EXIT
005210     END-IF.
005220     IF WS-EW-DIGIT-COUNT <= 9
005230         UNSTRING WS-PR-TO-RAW DELIMITED BY SIZE
005240             INTO WS-TO-ACCT-ID
005250         GO TO D-090-EXIT
005260     END-IF.
005270     IF WS-EW-DIGIT-COUNT NOT = 11
005280         GO TO D-090-EXIT
005290     END-IF.
005300     PERFORM D-090-060-USER-SCAN THRU D-090-060-EXIT
005310         VARYING WT-USER-IDX FROM 1 BY 1
005320             UNTIL WT-USER-IDX > WT-USER-COUNT.
005330 D-090-EXIT.
005340     EXIT.
005350*
005360 D-090-050-DIGIT-SCAN.
005370     MOVE WS-PR-TO-RAW(WS-EW-SCAN-SUB:1) TO WS-EW-ONE-CHAR.
005380     IF WS-EW-ONE-CHAR IS MTB-DIGIT-CHARS
005390         ADD 1 TO WS-EW-OUT-SUB
005400         ADD 1 TO WS-EW-DIGIT-COUNT
005410         IF WS-EW-OUT-SUB <= 11
005420             MOVE WS-EW-ONE-CHAR
005430                 TO WS-TO-CPF-DIGITS(WS-EW-OUT-SUB:1)
005440         END-IF
005450     END-IF.
005460 D-090-050-EXIT.
005470     EXIT.
005480*
005490 D-090-060-USER-SCAN.
005500     IF MTBU-USER-CPF IN WT-USER-DATA(WT-USER-IDX)
005510             (1:3) = WS-TO-CPF-DIGITS(1:3)
005520         AND MTBU-USER-CPF IN WT-USER-DATA(WT-USER-IDX)
005530             (5:3) = WS-TO-CPF-DIGITS(4:3)
005540         AND MTBU-USER-CPF IN WT-USER-DATA(WT-USER-IDX)
005550             (9:3) = WS-TO-CPF-DIGITS(7:3)
005560         AND MTBU-USER-CPF IN WT-USER-DATA(WT-USER-IDX)
005570             (13:2) = WS-TO-CPF-DIGITS(10:2)
005580         PERFORM D-090-070-ACCT-SCAN THRU D-090-070-EXIT
005590             VARYING WT-ACCT-IDX FROM 1 BY 1
005600                 UNTIL WT-ACCT-IDX > WT-ACCT-COUNT
005610     END-IF.
005620 D-090-060-EXIT.
005630     EXIT.
005640*
005650 D-090-070-ACCT-SCAN.
005660     IF MTBA-ACCT-USER-ID IN WT-ACCT-DATA(WT-ACCT-IDX)
005670             = MTBU-USER-ID IN
005680                 WT-USER-DATA(WT-USER-IDX)
005690         MOVE MTBA-ACCT-ID IN
005700                 WT-ACCT-DATA(WT-ACCT-IDX)
005710             TO WS-TO-ACCT-ID
005720         GO TO D-090-EXIT
005730     END-IF.
005740 D-090-070-EXIT.
005750     EXIT.
005760*
005770*--------------------------------------------------------------*
005780* D-095  DE-EDIT THE AMOUNT FIELD (NNN.NN TEXT) INTO A PACKED
005790*        SIGNED NUMERIC.
005800*--------------------------------------------------------------*
005810 D-095-PARSE-AMOUNT.
005820     MOVE ZERO TO WS-AMT-WHOLE WS-AMT-FRAC.
005830     UNSTRING WS-PR-AMOUNT-RAW DELIMITED BY '.'
005840         INTO WS-AMT-WHOLE WS-AMT-FRAC.
005850     COMPUTE WS-TXN-AMOUNT ROUNDED =
005860         WS-AMT-WHOLE + (WS-AMT-FRAC / 100).
005870 D-095-EXIT.
005880     EXIT.
005890*
005900*--------------------------------------------------------------*
005910* E-010  TABLE SEARCH OF THE IN-STORAGE ACCOUNT MASTER BY
005920*        ACCT-ID.  RESULT LEFT IN WT-ACCT-IDX / THE APPROPRIATE
005930*        -FOUND SWITCH.
005940*--------------------------------------------------------------*
005950 E-010-FIND-ACCT-BY-ID.
005960     MOVE 0 TO WS-FOUND-SW.
005970     PERFORM E-010-050-SCAN THRU E-010-050-EXIT
005980         VARYING WT-ACCT-IDX FROM 1 BY 1
005990             UNTIL WT-ACCT-IDX > WT-ACCT-COUNT.
006000 E-010-EXIT.
006010     EXIT.
006020*
006030 E-010-050-SCAN.
006040     IF MTBA-ACCT-ID IN WT-ACCT-DATA(WT-ACCT-IDX)
006050             = WS-SEARCH-KEY
006060         MOVE 1 TO WS-FOUND-SW
006070         GO TO E-010-EXIT
006080     END-IF.
006090 E-010-050-EXIT.
006100     EXIT.
006110*
006120*--------------------------------------------------------------*
006130* F-010  WRITE ONE LINE TO THE EXCEPTION REPORT.
006140*--------------------------------------------------------------*
006150 F-010-WRITE-EXCEPTION.
006160     MOVE SPACES TO WS-EXCEPT-RPT-DETAIL.
006170     MOVE WS-PR-ACTION-RAW(1:10) TO ER-ACTION.
006180     MOVE WS-FROM-ACCT-ID        TO ER-FROM-ID.
006190     MOVE WS-TO-ACCT-ID          TO ER-TO-ID.
006200     MOVE WS-MSGH-REASON-CODE    TO ER-REASON-CODE.
006210     MOVE WS-MSGH-TEXT(WS-MSGH-REASON-CODE) TO ER-REASON-TEXT.
006220     WRITE EXCEPT-RPT-LINE FROM WS-EXCEPT-RPT-DETAIL.
006230 F-010-EXIT.
006240     EXIT.
006250*
006260*--------------------------------------------------------------*
006270* G-010  APPEND ONE ENTRY TO THE TRANSACTION-LOG.
006280*--------------------------------------------------------------*
006290 G-010-WRITE-LEDGER-ENTRY.
006300     ADD 1 TO WS-NEXT-TXN-ID.
006310     MOVE SPACES TO TXN-LOG-REC.
006320     MOVE WS-NEXT-TXN-ID   TO MTBT-TXN-ID.
006330     MOVE WS-FROM-ACCT-ID  TO MTBT-TXN-SENDER-ID.
006340     MOVE WS-TO-ACCT-ID    TO MTBT-TXN-RECEIVER-ID.
006350     EVALUATE WS-PR-ACTION-RAW(1:8)
006360         WHEN 'DEPOSIT '  SET MTBT-TYPE-DEPOSIT    TO TRUE
006370         WHEN 'WITHDRAW' SET MTBT-TYPE-WITHDRAWAL TO TRUE
006380         WHEN 'TRANSFER' SET MTBT-TYPE-TRANSFER   TO TRUE
006390     END-EVALUATE.
006400     MOVE WS-TXN-AMOUNT    TO MTBT-TXN-AMOUNT.
006410     COMPUTE MTBT-STAMP-YEAR = WS-TODAY-FULL / 10000.
006420     MOVE WS-TODAY-MM      TO MTBT-STAMP-MONTH.
006430     MOVE WS-TODAY-DD      TO MTBT-STAMP-DAY.
006440     MOVE WS-NOW-HH        TO MTBT-STAMP-HOUR.
006450     MOVE WS-NOW-MIN       TO MTBT-STAMP-MINUTE.
006460     MOVE WS-NOW-SEC       TO MTBT-STAMP-SECOND.
006470     WRITE TXN-LOG-REC.
006480 G-010-EXIT.
006490     EXIT.
006500*
006510*--------------------------------------------------------------*
006520* G-020  PRINT THE END-OF-RUN CONTROL TOTALS ON THE EXCEPTION
006530*        REPORT AND ON THE OPERATOR CONSOLE.
006540*--------------------------------------------------------------*
006550 G-020-PRINT-RUN-TOTALS.
006560     MOVE SPACES TO EXCEPT-RPT-LINE.
006570     WRITE EXCEPT-RPT-LINE.
006580     MOVE '   MTBA20 END-OF-RUN CONTROL TOTALS' TO WS-TOTALS-LINE.
006590     MOVE WS-TOTALS-LINE TO EXCEPT-RPT-LINE.
006600     WRITE EXCEPT-RPT-LINE.
006610     DISPLAY 'MTBA20 - REQUESTS READ        : ' WS-COUNT-READ.
006620     DISPLAY 'MTBA20 - DEPOSITS POSTED      : ' WS-COUNT-DEPOSITS
006630         ' TOTAL ' WS-SUM-DEPOSITS.
006640     DISPLAY 'MTBA20 - WITHDRAWALS POSTED   : '
006650         WS-COUNT-WITHDRAWALS ' TOTAL ' WS-SUM-WITHDRAWALS.
006660     DISPLAY 'MTBA20 - TRANSFERS POSTED     : '
006670         WS-COUNT-TRANSFERS ' TOTAL ' WS-SUM-TRANSFERS.
006680     DISPLAY 'MTBA20 - REQUESTS REJECTED    : ' WS-COUNT-REJECTED.
006690 G-020-EXIT.
006700     EXIT.
006710*
006720*--------------------------------------------------------------*
006730* Z-010  OPEN EVERY FILE THE PROGRAM TOUCHES AND CHECK STATUS.
006740*--------------------------------------------------------------*
006750 Z-010-OPEN-FILES.
006760     OPEN INPUT  TRANSACTION-REQUEST.
006770     IF WS-FS-TXNREQ NOT = '00' GO TO Z-010-BAD-STATUS.
006780     OPEN INPUT  USER-MASTER-IN.
006790     IF WS-FS-USRMASTI NOT = '00' AND NOT = '05'
006800         GO TO Z-010-BAD-STATUS
006810     END-IF.
006820     IF WS-FS-USRMASTI = '05' MOVE 'Y' TO SW-EOF-USRMASTI.
006830     OPEN INPUT  ACCT-MASTER-IN.
006840     IF WS-FS-ACCTMSTI NOT = '00' AND NOT = '05'
006850         GO TO Z-010-BAD-STATUS
006860     END-IF.
006870     IF WS-FS-ACCTMSTI = '05' MOVE 'Y' TO SW-EOF-ACCTMSTI.
006880     OPEN OUTPUT ACCT-MASTER-OUT.
006890     IF WS-FS-ACCTMSTO NOT = '00' GO TO Z-010-BAD-STATUS.
006900     OPEN INPUT  TRANSACTION-LOG.
006910     IF WS-FS-TXNLOG NOT = '00' AND NOT = '05'
006920         GO TO Z-010-BAD-STATUS
006930     END-IF.
006940     IF WS-FS-TXNLOG = '05' MOVE 'Y' TO SW-EOF-TXNLOG.
006950     OPEN OUTPUT EXCEPT-RPT.
006960     IF WS-FS-EXCEPRPT NOT = '00' GO TO Z-010-BAD-STATUS.
006970     GO TO Z-010-EXIT.
006980 Z-010-BAD-STATUS.
006990     DISPLAY WS-LITS-BAD-FILE-STATUS.
007000     STOP RUN.
007010 Z-010-EXIT.
007020     EXIT.
007030*
007040*--------------------------------------------------------------*
007050* Z-020/Z-030  LOAD THE MASTERS INTO STORAGE.
007060*--------------------------------------------------------------*
007070 Z-020-LOAD-USER-TABLE.
007080     READ USER-MASTER-IN
007090         AT END
007100             MOVE 'Y' TO SW-EOF-USRMASTI
007110         NOT AT END
007111             IF WT-USER-COUNT >= WS-LITS-MAX-USER-ENTRIES
007112                 DISPLAY 'MTBA20 - USER-MASTER-IN EXCEEDS '
007113                     'WS-LITS-MAX-USER-ENTRIES'
007114                 STOP RUN
007115             END-IF
007120             ADD 1 TO WT-USER-COUNT
007130             SET WT-USER-IDX TO WT-USER-COUNT
007140             MOVE OLD-USER-REC TO WT-USER-DATA(WT-USER-IDX)
007150     END-READ.
007160 Z-020-EXIT.
007170     EXIT.
007180*
007190 Z-030-LOAD-ACCT-TABLE.
007200     READ ACCT-MASTER-IN
007210         AT END
007220             MOVE 'Y' TO SW-EOF-ACCTMSTI
007230         NOT AT END
007231             IF WT-ACCT-COUNT >= WS-LITS-MAX-ACCT-ENTRIES
007232                 DISPLAY 'MTBA20 - ACCT-MASTER-IN EXCEEDS '
007233                     'WS-LITS-MAX-ACCT-ENTRIES'
007234                 STOP RUN
007235             END-IF
007240             ADD 1 TO WT-ACCT-COUNT
007250             SET WT-ACCT-IDX TO WT-ACCT-COUNT
007260             MOVE OLD-ACCT-REC TO WT-ACCT-DATA(WT-ACCT-IDX)
007270     END-READ.
007280 Z-030-EXIT.
007290     EXIT.
007300*
007310*--------------------------------------------------------------*
007320* Z-040  SCAN THE OLD TRANSACTION-LOG FOR THE HIGHEST TXN-ID SO
007330*        TONIGHT'S POSTINGS CONTINUE THE LEDGER NUMBERING.
007340*--------------------------------------------------------------*
007350 Z-040-SCAN-TXN-LOG.
007360     READ TRANSACTION-LOG
007370         AT END
007380             MOVE 'Y' TO SW-EOF-TXNLOG
007390         NOT AT END
007400             IF MTBT-TXN-ID > WS-NEXT-TXN-ID
007410                 MOVE MTBT-TXN-ID TO WS-NEXT-TXN-ID
007420             END-IF
007430     END-READ.
007440 Z-040-EXIT.
007450     EXIT.
007460*
007470*--------------------------------------------------------------*
007480* Z-050  WIDEN THE 2-DIGIT SYSTEM YEAR TO 4 DIGITS.  Y2K CHANGE.
007490*--------------------------------------------------------------*
007500 Z-050-WINDOW-SYSTEM-DATE.
007510     IF WS-TODAY-YY < WS-LITS-Y2K-PIVOT-YEAR
007520         MOVE 20 TO WS-TODAY-CENTURY
007530     ELSE
007540         MOVE 19 TO WS-TODAY-CENTURY
007550     END-IF.
007560     COMPUTE WS-TODAY-FULL =
007570         (WS-TODAY-CENTURY * 1000000)
007580         + (WS-TODAY-YY * 10000)
007590         + (WS-TODAY-MM * 100)
007600         + WS-TODAY-DD.
007610 Z-050-EXIT.
007620     EXIT.
007630*
007640*--------------------------------------------------------------*
007650* Z-060  REWRITE THE COMPLETE NEW ACCOUNT-MASTER GENERATION.
007660*--------------------------------------------------------------*
007670 Z-060-REWRITE-ACCT-MASTER.
007680     PERFORM Z-060-050-WRITE-ONE THRU Z-060-050-EXIT
007690         VARYING WT-ACCT-IDX FROM 1 BY 1
007700             UNTIL WT-ACCT-IDX > WT-ACCT-COUNT.
007710 Z-060-EXIT.
007720     EXIT.
007730*
007740 Z-060-050-WRITE-ONE.
007750     MOVE WT-ACCT-DATA(WT-ACCT-IDX) TO NEW-ACCT-REC.
007760     WRITE NEW-ACCT-REC.
007770 Z-060-050-EXIT.
007780     EXIT.
007790*
007800 Z-070-CLOSE-FILES.
007810     CLOSE TRANSACTION-REQUEST
007820           USER-MASTER-IN
007830           ACCT-MASTER-IN
007840           ACCT-MASTER-OUT
007850           TRANSACTION-LOG
007860           EXCEPT-RPT.
007870 Z-070-EXIT.
007880     EXIT.
