000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      MTBA10.CBL                                              *
000140*      (C) Copyright Midland Trust Bank EDP Dept. 1986.        *
000150*                                                              *
000160* Nightly account-opening run.                                 *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    MTBA10.
000220 AUTHOR.        R F WOZNIAK.
000230 INSTALLATION.  MIDLAND TRUST BANK - DATA PROCESSING.
000240 DATE-WRITTEN.  MARCH 1986.
000250 DATE-COMPILED.
000260 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000270*
000280*--------------------------------------------------------------*
000290*
000300* MTBA10 EDITS AND POSTS ONE NIGHT'S BATCH OF NEW-ACCOUNT
000310* REQUESTS.  EACH INPUT RECORD ASKS FOR ONE NEW CHECKING OR
000320* SAVINGS ACCOUNT FOR A CUSTOMER, IDENTIFIED BY CPF.  IF THE CPF
000330* IS ALREADY ON THE USER-MASTER THE EXISTING USER ROW IS REUSED
000340* AND ONLY A NEW ACCOUNT-MASTER ROW IS ADDED; OTHERWISE A NEW
000350* USER ROW IS ADDED AS WELL.  REQUESTS THAT FAIL EDIT ARE
000360* WRITTEN TO THE EXCEPTION REPORT WITH A REASON CODE AND ARE NOT
000370* POSTED.  THE FIRST FIELD TO FAIL EDIT WINS - NO FIELD BELOW IT
000380* IS CHECKED.
000390*
000400* FILES
000410*   ACCT-OPEN-REQUEST   INPUT   COMMA-DELIMITED REQUEST RECORDS
000420*   USER-MASTER-IN      INPUT   OLD GENERATION
000430*   USER-MASTER-OUT     OUTPUT  NEW GENERATION
000440*   ACCT-MASTER-IN      INPUT   OLD GENERATION
000450*   ACCT-MASTER-OUT     OUTPUT  NEW GENERATION
000460*   EXCEPT-RPT          OUTPUT  REJECTED-REQUEST LISTING
000470*
000480* COPYBOOKS
000490*   MTBWLITS   SUITE-WIDE LITERALS AND EDIT LIMITS
000500*   MTBWUREC   USER-MASTER RECORD LAYOUT
000510*   MTBWAREC   ACCOUNT-MASTER RECORD LAYOUT
000520*   MTBWMSGH   REJECT-REASON TEXT TABLE
000530*
000540*--------------------------------------------------------------*
000550*    AMENDMENT HISTORY
000560*
000570*     DATE       AUTHOR    REQUEST     DESCRIPTION
000580*     -------    ------    ----------  ----------------------
000590*     03/25/86   RFW       MTB-0005    ORIGINAL PROGRAM.
000600*     07/19/89   DLK       MTB-0077    CARRY MTBU-USER-STATUS
000610*                                      AND MTBU-DATE-ADDED ON
000620*                                      NEWLY ADDED USER ROWS.
000630*     09/22/91   DLK       MTB-0118    RAISED THE IN-STORAGE
000640*                                      TABLE SIZES; VOLUME HAD
000650*                                      OUTGROWN THE ORIGINAL
000660*                                      2,000/3,000 LIMITS.
000670*     06/03/98   PJH       MTB-0204    Y2K - REPLACED THE 2-DIGIT
000680*                                      YEAR ARITHMETIC IN
000690*                                      Z-040 WITH THE CENTURY-
000700*                                      -WINDOW LOOKUP AGAINST
000710*                                      WS-LITS-Y2K-PIVOT-YEAR.
000720*     11/14/03   SAT       MTB-0261    CPF AND PHONE ARE NOW
000730*                                      RECONSTRUCTED INTO THEIR
000740*                                      CANONICAL PUNCTUATED FORM
000750*                                      BEFORE BEING STORED.
000760*     04/07/07   GTM       MTB-0298    REJECT DUPLICATE CPF/
000770*                                      ACCT-TYPE PAIR (SAME
000780*                                      CUSTOMER, SAME PRODUCT,
000790*                                      TWO REQUESTS SAME NIGHT).
000800*--------------------------------------------------------------*
000810*
000820 ENVIRONMENT DIVISION.
000830 CONFIGURATION SECTION.
000840 SOURCE-COMPUTER.  IBM-370.
000850 OBJECT-COMPUTER.  IBM-370.
000860 SPECIAL-NAMES.
000870     C01 IS TOP-OF-FORM
000880     CLASS MTB-NAME-CHARS IS "A" THRU "Z" "a" THRU "z" " "
000890         X"C0" THRU X"FF"
000900     SWITCH-0 IS MTB-DEBUG-SWITCH
000910         ON STATUS IS MTB-DEBUG-ON
000920         OFF STATUS IS MTB-DEBUG-OFF.
000930*
000940 INPUT-OUTPUT SECTION.
000950 FILE-CONTROL.
000960     SELECT ACCT-OPEN-REQUEST  ASSIGN TO ACCTOPEN
000970         ORGANIZATION IS LINE SEQUENTIAL
000980         FILE STATUS IS WS-FS-ACCTOPEN.
000990     SELECT USER-MASTER-IN     ASSIGN TO USRMASTI
001000         ORGANIZATION IS SEQUENTIAL
001010         FILE STATUS IS WS-FS-USRMASTI.
001020     SELECT USER-MASTER-OUT    ASSIGN TO USRMASTO
001030         ORGANIZATION IS SEQUENTIAL
001040         FILE STATUS IS WS-FS-USRMASTO.
001050     SELECT ACCT-MASTER-IN     ASSIGN TO ACCTMSTI
001060         ORGANIZATION IS SEQUENTIAL
001070         FILE STATUS IS WS-FS-ACCTMSTI.
001080     SELECT ACCT-MASTER-OUT    ASSIGN TO ACCTMSTO
001090         ORGANIZATION IS SEQUENTIAL
001100         FILE STATUS IS WS-FS-ACCTMSTO.
001110     SELECT EXCEPT-RPT         ASSIGN TO EXCEPRPT
001120         ORGANIZATION IS LINE SEQUENTIAL
001130         FILE STATUS IS WS-FS-EXCEPRPT.
001140*
001150 DATA DIVISION.
001160 FILE SECTION.
001170*
001180 FD  ACCT-OPEN-REQUEST
001190     RECORDING MODE IS F
001200     LABEL RECORDS ARE STANDARD.
001210 01  ACCT-OPEN-REQUEST-REC         PIC X(200).
001220*
001230 FD  USER-MASTER-IN
001240     RECORDING MODE IS F
001250     LABEL RECORDS ARE STANDARD.
001260 01  OLD-USER-REC.
001270     COPY MTBWUREC.
001280*
001290 FD  USER-MASTER-OUT
001300     RECORDING MODE IS F
001310     LABEL RECORDS ARE STANDARD.
001320 01  NEW-USER-REC.
001330     COPY MTBWUREC.
001340*
001350 FD  ACCT-MASTER-IN
001360     RECORDING MODE IS F
001370     LABEL RECORDS ARE STANDARD.
001380 01  OLD-ACCT-REC.
001390     COPY MTBWAREC.
001400*
001410 FD  ACCT-MASTER-OUT
001420     RECORDING MODE IS F
001430     LABEL RECORDS ARE STANDARD.
001440 01  NEW-ACCT-REC.
001450     COPY MTBWAREC.
001460*
001470 FD  EXCEPT-RPT
001480     RECORDING MODE IS F
001490     LABEL RECORDS ARE STANDARD.
001500 01  EXCEPT-RPT-LINE               PIC X(132).
001510*
001520 WORKING-STORAGE SECTION.
001530*
001540 01  WS-FILE-STATUSES.
001550     05  WS-FS-ACCTOPEN            PIC X(2).
001560     05  WS-FS-USRMASTI            PIC X(2).
001570     05  WS-FS-USRMASTO            PIC X(2).
001580     05  WS-FS-ACCTMSTI            PIC X(2).
001590     05  WS-FS-ACCTMSTO            PIC X(2).
001600     05  WS-FS-EXCEPRPT            PIC X(2).
001610*
001620 01  WS-SWITCHES.
001630     05  SW-EOF-ACCTOPEN           PIC X(1) VALUE 'N'.
001640         88  EOF-ACCTOPEN                   VALUE 'Y'.
001650     05  SW-EOF-USRMASTI           PIC X(1) VALUE 'N'.
001660         88  EOF-USRMASTI                   VALUE 'Y'.
001670     05  SW-EOF-ACCTMSTI           PIC X(1) VALUE 'N'.
001680         88  EOF-ACCTMSTI                   VALUE 'Y'.
001690     05  SW-USER-IS-NEW            PIC X(1) VALUE 'N'.
001700         88  USER-IS-NEW                    VALUE 'Y'.
001710     05  SW-DUP-ACCT-FOUND         PIC X(1) VALUE 'N'.
001720         88  DUP-ACCT-FOUND                 VALUE 'Y'.
001730*
001740     COPY MTBWLITS.
001750     COPY MTBWMSGH.
001760*
001770 01  WS-COUNTERS.
001780     05  WS-COUNT-READ             PIC 9(7) COMP VALUE 0.
001790     05  WS-COUNT-OPENED           PIC 9(7) COMP VALUE 0.
001800     05  WS-COUNT-REJECTED         PIC 9(7) COMP VALUE 0.
001810     05  WS-COUNT-USERS-ADDED      PIC 9(7) COMP VALUE 0.
001820     05  WS-COUNT-USERS-REUSED     PIC 9(7) COMP VALUE 0.
001830*
001840* IN-STORAGE MASTER TABLES.  THE ENTIRE OLD GENERATION OF EACH
001850* MASTER IS LOADED HERE AT THE TOP OF THE RUN, SEARCHED AND
001860* UPDATED IN STORAGE, AND THE WHOLE TABLE IS RE-WRITTEN OUT AS
001870* THE NEW GENERATION AT END OF RUN.  BOTH MASTERS ARE PLAIN
001880* SEQUENTIAL FILES - THERE IS NO INDEXED ACCESS METHOD BEHIND
001890* EITHER ONE, SO A TABLE SEARCH IS THE ONLY LOOKUP THE PROGRAM
001900* HAS.
001910*
001920 01  WT-USER-TABLE.
001930     05  WT-USER-COUNT             PIC 9(5) COMP VALUE 0.
001940     05  WT-USER-ENTRY OCCURS 1 TO 5000 TIMES
001950             DEPENDING ON WT-USER-COUNT
001960             INDEXED BY WT-USER-IDX.
001970         COPY MTBWUREC REPLACING MTBU-USER-RECORD BY
001980             WT-USER-DATA.
001990*
002000 01  WT-ACCT-TABLE.
002010     05  WT-ACCT-COUNT             PIC 9(5) COMP VALUE 0.
002020     05  WT-ACCT-ENTRY OCCURS 1 TO 8000 TIMES
002030             DEPENDING ON WT-ACCT-COUNT
002040             INDEXED BY WT-ACCT-IDX.
002050         COPY MTBWAREC REPLACING MTBA-ACCOUNT-RECORD BY
002060             WT-ACCT-DATA.
002070*
002080* PARSED-REQUEST WORK AREA.
002090*
002100 01  WS-OPEN-REQUEST.
002110     05  WS-OR-CPF-RAW             PIC X(20).
002120     05  WS-OR-NAME-RAW            PIC X(100).
002130     05  WS-OR-PHONE-RAW           PIC X(25).
002140     05  WS-OR-TYPE-RAW            PIC X(20).
002150     05  WS-OR-PASSWORD-RAW        PIC X(30).
002160*
002170 01  WS-EDIT-WORK.
002180     05  WS-EW-DIGITS-ONLY         PIC X(20).
002190     05  WS-EW-DIGIT-COUNT         PIC 9(3) COMP VALUE 0.
002200     05  WS-EW-SCAN-SUB            PIC 9(3) COMP VALUE 0.
002210     05  WS-EW-OUT-SUB             PIC 9(3) COMP VALUE 0.
002220     05  WS-EW-ONE-CHAR            PIC X(1).
002230     05  WS-EW-NAME-LEN            PIC 9(3) COMP VALUE 0.
002240     05  WS-EW-HAS-LETTER          PIC X(1) VALUE 'N'.
002250         88  EW-HAS-LETTER                  VALUE 'Y'.
002260     05  WS-EW-HAS-DIGIT           PIC X(1) VALUE 'N'.
002270         88  EW-HAS-DIGIT                   VALUE 'Y'.
002280     05  WS-EW-ALL-SAME-DIGIT      PIC X(1) VALUE 'Y'.
002290         88  EW-ALL-SAME-DIGIT              VALUE 'Y'.
002300     05  WS-EW-FIRST-DIGIT         PIC X(1).
002310*
002320 01  WS-DERIVED-FIELDS.
002330     05  WS-DF-ACCT-TYPE           PIC X(1).
002340     05  WS-DF-CPF-DIGITS          PIC X(11).
002350     05  WS-DF-CPF-CANON           PIC X(14).
002360     05  WS-DF-PHONE-DIGITS        PIC X(13).
002370     05  WS-DF-PHONE-CANON         PIC X(19).
002380     05  WS-DF-PASSWORD-HASH       PIC X(60).
002390     05  WS-DF-USER-ID             PIC 9(9) COMP-3 VALUE 0.
002400     05  WS-DF-ACCT-ID             PIC 9(9) COMP-3 VALUE 0.
002410     05  WS-DF-NEXT-USER-ID        PIC 9(9) COMP-3 VALUE 0.
002420     05  WS-DF-NEXT-ACCT-ID        PIC 9(9) COMP-3 VALUE 0.
002430*
002440* CURRENT SYSTEM DATE, PICKED UP OFF ACCEPT FROM DATE (A 2-DIGIT
002450* YEAR) AND WIDENED TO 4 DIGITS BY Z-040 AGAINST THE CENTURY
002460* PIVOT IN MTBWLITS.  WS-TODAY-CCYYMMDD REDEFINES THE RAW DATE SO
002470* THE PIECES CAN BE MOVED WITHOUT A SEPARATE UNSTRING.
002480*
002490 01  WS-SYSTEM-DATE.
002500     05  WS-TODAY-RAW.
002510         10  WS-TODAY-YY           PIC 9(2).
002520         10  WS-TODAY-MM           PIC 9(2).
002530         10  WS-TODAY-DD           PIC 9(2).
002540     05  WS-TODAY-CCYYMMDD REDEFINES WS-TODAY-RAW.
002550         10  FILLER                PIC 9(6).
002560     05  WS-TODAY-FULL             PIC 9(8) COMP-3 VALUE 0.
002570     05  WS-TODAY-CENTURY          PIC 9(2) COMP VALUE 0.
002580*
002590 01  WS-EXCEPT-RPT-DETAIL.
002600     05  FILLER                    PIC X(1)   VALUE SPACE.
002610     05  ER-CPF                    PIC X(14).
002620     05  FILLER                    PIC X(2)   VALUE SPACES.
002630     05  ER-NAME                   PIC X(30).
002640     05  FILLER                    PIC X(2)   VALUE SPACES.
002650     05  ER-REASON-CODE            PIC 9(2).
002660     05  FILLER                    PIC X(2)   VALUE SPACES.
002670     05  ER-REASON-TEXT            PIC X(60).
002680     05  FILLER                    PIC X(19)  VALUE SPACES.
002690*
002700 PROCEDURE DIVISION.
002710*
002720 A-MAIN SECTION.
002730 A-010-INITIALIZE.
002740     PERFORM Z-010-OPEN-FILES THRU Z-010-EXIT.
002750     PERFORM Z-020-LOAD-USER-TABLE THRU Z-020-EXIT
002760         UNTIL EOF-USRMASTI.
002770     PERFORM Z-030-LOAD-ACCT-TABLE THRU Z-030-EXIT
002780         UNTIL EOF-ACCTMSTI.
002790     ACCEPT WS-TODAY-RAW FROM DATE.
002800     PERFORM Z-040-WINDOW-SYSTEM-DATE THRU Z-040-EXIT.
002810     IF MTB-DEBUG-ON
002820         DISPLAY 'MTBA10 - USERS IN STORAGE : ' WT-USER-COUNT
002830         DISPLAY 'MTBA10 - ACCTS IN STORAGE : ' WT-ACCT-COUNT
002840     END-IF.
002850 A-020-PROCESS-REQUESTS.
002860     PERFORM B-010-READ-REQUEST THRU B-010-EXIT.
002870     PERFORM C-000-EDIT-AND-POST THRU C-000-EXIT
002880         UNTIL EOF-ACCTOPEN.
002890 A-030-WRAP-UP.
002900     PERFORM Z-050-REWRITE-USER-MASTER THRU Z-050-EXIT.
002910     PERFORM Z-060-REWRITE-ACCT-MASTER THRU Z-060-EXIT.
002920     PERFORM Z-070-CLOSE-FILES THRU Z-070-EXIT.
002930     DISPLAY 'MTBA10 - REQUESTS READ     : ' WS-COUNT-READ.
002940     DISPLAY 'MTBA10 - ACCOUNTS OPENED   : ' WS-COUNT-OPENED.
002950     DISPLAY 'MTBA10 - REQUESTS REJECTED : ' WS-COUNT-REJECTED.
002960     DISPLAY 'MTBA10 - NEW USERS ADDED   : ' WS-COUNT-USERS-ADDED.
002970     DISPLAY 'MTBA10 - USERS REUSED      : ' WS-COUNT-USERS-REUSED.
002980 END-A-MAIN.
002990     EXIT.
003000*
003010*--------------------------------------------------------------*
003020* B-010  READ ONE REQUEST RECORD AND SPLIT IT INTO ITS FIELDS.
003030*--------------------------------------------------------------*
003040 B-010-READ-REQUEST.
003050     READ ACCT-OPEN-REQUEST
003060         AT END
003070             MOVE 'Y' TO SW-EOF-ACCTOPEN
003080         NOT AT END
003090             ADD 1 TO WS-COUNT-READ
003100             MOVE SPACES TO WS-OPEN-REQUEST
003110             UNSTRING ACCT-OPEN-REQUEST-REC DELIMITED BY ','
003120                 INTO WS-OR-CPF-RAW
003130                      WS-OR-NAME-RAW
003140                      WS-OR-PHONE-RAW
003150                      WS-OR-TYPE-RAW
003160                      WS-OR-PASSWORD-RAW
003170             END-UNSTRING
003180     END-READ.
003190 B-010-EXIT.
003200     EXIT.
003210*
003220*--------------------------------------------------------------*
003230* C-000  DRIVE ONE REQUEST THROUGH EDIT AND, IF IT PASSES, POST
003240*        IT.  THE FIRST FIELD TO FAIL EDIT WINS - GO TO THE
003250*        REJECT PARAGRAPH AND CHECK NO FURTHER FIELD.
003260*--------------------------------------------------------------*
003270 C-000-EDIT-AND-POST.
003280     MOVE ZERO TO WS-MSGH-REASON-CODE.
003290     MOVE SPACES TO WS-DF-ACCT-TYPE.
003300     PERFORM C-010-CLASSIFY-ACCT-TYPE THRU C-010-EXIT.
003310     IF WS-REQUEST-REJECTED GO TO C-000-090-REJECT.
003320     PERFORM C-020-EDIT-CPF THRU C-020-EXIT.
003330     IF WS-REQUEST-REJECTED GO TO C-000-090-REJECT.
003340     PERFORM C-030-EDIT-NAME THRU C-030-EXIT.
003350     IF WS-REQUEST-REJECTED GO TO C-000-090-REJECT.
003360     PERFORM C-040-EDIT-PHONE THRU C-040-EXIT.
003370     IF WS-REQUEST-REJECTED GO TO C-000-090-REJECT.
003380     PERFORM C-050-EDIT-PASSWORD THRU C-050-EXIT.
003390     IF WS-REQUEST-REJECTED GO TO C-000-090-REJECT.
003400     PERFORM D-010-FORMAT-CPF THRU D-010-EXIT.
003410     PERFORM D-020-FORMAT-PHONE THRU D-020-EXIT.
003420     PERFORM D-030-CHECK-DUPLICATE THRU D-030-EXIT.
003430     IF WS-REQUEST-REJECTED GO TO C-000-090-REJECT.
003440     PERFORM D-040-HASH-PASSWORD THRU D-040-EXIT.
003450     PERFORM D-050-FIND-OR-ADD-USER THRU D-050-EXIT.
003460     PERFORM D-060-ADD-ACCOUNT THRU D-060-EXIT.
003470     ADD 1 TO WS-COUNT-OPENED.
003480     GO TO C-000-EXIT.
003490 C-000-090-REJECT.
003500     PERFORM F-010-WRITE-EXCEPTION THRU F-010-EXIT.
003510     ADD 1 TO WS-COUNT-REJECTED.
003520 C-000-EXIT.
003530     PERFORM B-010-READ-REQUEST THRU B-010-EXIT.
003540     EXIT.
003550*
003560*--------------------------------------------------------------*
003570* C-010  CASE-FOLD THE ACCOUNT TYPE CODE OFF THE REQUEST CARD AND
003580*        MAP THE ENGLISH OR PORTUGUESE SPELLING TO ITS ONE-
003590*        CHARACTER CODE.  INSPECT ... CONVERTING DOES THE
003600*        FOLDING - THIS SHOP DOES NOT USE THE LOWER-CASE/UPPER-
003601*        CASE FUNCTIONS.
003610*--------------------------------------------------------------*
003620 C-010-CLASSIFY-ACCT-TYPE.
003630     MOVE WS-OR-TYPE-RAW TO WS-EW-DIGITS-ONLY.
003640     INSPECT WS-EW-DIGITS-ONLY
003650         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003660                 TO 'abcdefghijklmnopqrstuvwxyz'.
003670     IF WS-EW-DIGITS-ONLY(1:8) = 'checking'
003680         MOVE WS-LITS-TYPE-CHECKING TO WS-DF-ACCT-TYPE
003690     ELSE
003700     IF WS-EW-DIGITS-ONLY(1:8) = 'corrente'
003710         MOVE WS-LITS-TYPE-CHECKING TO WS-DF-ACCT-TYPE
003720     ELSE
003730     IF WS-EW-DIGITS-ONLY(1:7) = 'savings'
003740         MOVE WS-LITS-TYPE-SAVINGS TO WS-DF-ACCT-TYPE
003750     ELSE
003760     IF WS-EW-DIGITS-ONLY(1:8) = 'poupanca'
003770         MOVE WS-LITS-TYPE-SAVINGS TO WS-DF-ACCT-TYPE
003780     ELSE
003790         SET WS-MSGH-BAD-ACCT-TYPE TO TRUE
003800     END-IF END-IF END-IF END-IF.
003810 C-010-EXIT.
003820     EXIT.
003830*
003840*--------------------------------------------------------------*
003850* C-020  EDIT THE CPF NUMBER.  STRIP EVERYTHING BUT DIGITS,
003860*        REQUIRE EXACTLY 11 LEFT, AND REJECT ANY CPF MADE UP OF
003870*        11 COPIES OF THE SAME DIGIT (THE RESERVED INVALID CPF
003880*        VALUES 000.000.000-00 THROUGH 999.999.999-99 ALL-SAME).
003890*--------------------------------------------------------------*
003900 C-020-EDIT-CPF.
003910     MOVE SPACES TO WS-EW-DIGITS-ONLY.
003920     MOVE ZERO TO WS-EW-DIGIT-COUNT WS-EW-OUT-SUB.
003930     MOVE 'Y' TO WS-EW-ALL-SAME-DIGIT.
003940     MOVE SPACE TO WS-EW-FIRST-DIGIT.
003950     PERFORM C-020-050-SCAN-CHAR THRU C-020-050-EXIT
003960         VARYING WS-EW-SCAN-SUB FROM 1 BY 1
003970             UNTIL WS-EW-SCAN-SUB > 20.
003980     IF WS-EW-DIGIT-COUNT NOT = WS-LITS-CPF-DIGITS
003990         SET WS-MSGH-BAD-CPF TO TRUE
004000     ELSE
004010     IF EW-ALL-SAME-DIGIT
004020         SET WS-MSGH-CPF-FORMAT-FAILED TO TRUE
004030     ELSE
004040         MOVE WS-EW-DIGITS-ONLY(1:11) TO WS-DF-CPF-DIGITS
004050     END-IF END-IF.
004060 C-020-EXIT.
004070     EXIT.
004080*
004090 C-020-050-SCAN-CHAR.
004100     MOVE WS-OR-CPF-RAW(WS-EW-SCAN-SUB:1) TO WS-EW-ONE-CHAR
004110     IF WS-EW-ONE-CHAR IS NUMERIC
004120         ADD 1 TO WS-EW-OUT-SUB
004130         MOVE WS-EW-ONE-CHAR
004140             TO WS-EW-DIGITS-ONLY(WS-EW-OUT-SUB:1)
004150         ADD 1 TO WS-EW-DIGIT-COUNT
004160         IF WS-EW-FIRST-DIGIT = SPACE
004170             MOVE WS-EW-ONE-CHAR TO WS-EW-FIRST-DIGIT
004180         ELSE
004190         IF WS-EW-ONE-CHAR NOT = WS-EW-FIRST-DIGIT
004200             MOVE 'N' TO WS-EW-ALL-SAME-DIGIT
004210         END-IF
004220         END-IF
004230     END-IF.
004240 C-020-050-EXIT.
004250     EXIT.
004260*
004270*--------------------------------------------------------------*
004280* C-030  EDIT THE ACCOUNT HOLDER'S NAME.  NOT BLANK, 2-50
004290*        CHARACTERS TRIMMED, LETTERS/ACCENTED-LETTERS/SPACES ONLY.
004300*--------------------------------------------------------------*
004310 C-030-EDIT-NAME.
004320     MOVE ZERO TO WS-EW-NAME-LEN.
004330     PERFORM C-030-050-TRIM-SCAN THRU C-030-050-EXIT
004340         VARYING WS-EW-SCAN-SUB FROM 100 BY -1
004350             UNTIL WS-EW-SCAN-SUB < 1.
004360 C-030-010.
004370     IF WS-EW-NAME-LEN < WS-LITS-NAME-MIN-LEN
004380         OR WS-EW-NAME-LEN > WS-LITS-NAME-MAX-LEN
004390         SET WS-MSGH-BAD-NAME TO TRUE
004400         GO TO C-030-EXIT
004410     END-IF.
004420     IF WS-OR-NAME-RAW(1:WS-EW-NAME-LEN) NOT NUMERIC
004430         PERFORM C-030-060-CLASS-SCAN THRU C-030-060-EXIT
004440             VARYING WS-EW-SCAN-SUB FROM 1 BY 1
004450                 UNTIL WS-EW-SCAN-SUB > WS-EW-NAME-LEN
004460     END-IF.
004470 C-030-EXIT.
004480     EXIT.
004490*
004500 C-030-050-TRIM-SCAN.
004510     IF WS-OR-NAME-RAW(WS-EW-SCAN-SUB:1) NOT = SPACE
004520         MOVE WS-EW-SCAN-SUB TO WS-EW-NAME-LEN
004530         GO TO C-030-010
004540     END-IF.
004550 C-030-050-EXIT.
004560     EXIT.
004570*
004580 C-030-060-CLASS-SCAN.
004590     IF WS-OR-NAME-RAW(WS-EW-SCAN-SUB:1)
004600             NOT OF CLASS MTB-NAME-CHARS
004610         SET WS-MSGH-BAD-NAME TO TRUE
004620         GO TO C-030-EXIT
004630     END-IF.
004640 C-030-060-EXIT.
004650     EXIT.
004660*
004670*--------------------------------------------------------------*
004680* C-040  EDIT THE PHONE NUMBER.  STRIP EVERYTHING BUT DIGITS.
004690*        A CANONICAL BRAZILIAN MOBILE NUMBER IS 13 DIGITS - THE
004700*        55 COUNTRY CODE, A 2-DIGIT AREA CODE, AND 9 SUBSCRIBER
004710*        DIGITS.
004720*--------------------------------------------------------------*
004730 C-040-EDIT-PHONE.
004740     MOVE SPACES TO WS-EW-DIGITS-ONLY.
004750     MOVE ZERO TO WS-EW-DIGIT-COUNT WS-EW-OUT-SUB.
004760     PERFORM C-040-050-SCAN-CHAR THRU C-040-050-EXIT
004770         VARYING WS-EW-SCAN-SUB FROM 1 BY 1
004780             UNTIL WS-EW-SCAN-SUB > 25.
004790     IF WS-EW-DIGIT-COUNT = 13
004800         AND WS-EW-DIGITS-ONLY(1:2) = WS-LITS-COUNTRY-CODE
004810         MOVE WS-EW-DIGITS-ONLY(3:11) TO WS-DF-PHONE-DIGITS
004820     ELSE
004830     IF WS-EW-DIGIT-COUNT = 11
004840         MOVE WS-EW-DIGITS-ONLY(1:11) TO WS-DF-PHONE-DIGITS
004850     ELSE
004860         SET WS-MSGH-BAD-PHONE TO TRUE
004870     END-IF END-IF.
004880 C-040-EXIT.
004890     EXIT.
004900*
004910 C-040-050-SCAN-CHAR.
004920     MOVE WS-OR-PHONE-RAW(WS-EW-SCAN-SUB:1) TO WS-EW-ONE-CHAR
004930     IF WS-EW-ONE-CHAR IS NUMERIC
004940         ADD 1 TO WS-EW-OUT-SUB
004950         MOVE WS-EW-ONE-CHAR
004960             TO WS-EW-DIGITS-ONLY(WS-EW-OUT-SUB:1)
004970         ADD 1 TO WS-EW-DIGIT-COUNT
004980     END-IF.
004990 C-040-050-EXIT.
005000     EXIT.
005010*
005020*--------------------------------------------------------------*
005030* C-050  EDIT THE SIGN-ON PASSWORD.  AT LEAST 8 CHARACTERS, AT
005040*        LEAST ONE LETTER AND ONE DIGIT.
005050*--------------------------------------------------------------*
005060 C-050-EDIT-PASSWORD.
005070     MOVE 'N' TO WS-EW-HAS-LETTER WS-EW-HAS-DIGIT.
005080     PERFORM C-050-050-TRIM-SCAN THRU C-050-050-EXIT
005090         VARYING WS-EW-SCAN-SUB FROM 30 BY -1
005100             UNTIL WS-EW-SCAN-SUB < 1.
005110     MOVE ZERO TO WS-EW-NAME-LEN.
005120 C-050-010.
005130     IF WS-EW-NAME-LEN < WS-LITS-PASSWORD-MIN-LEN
005140         SET WS-MSGH-BAD-PASSWORD TO TRUE
005150         GO TO C-050-EXIT
005160     END-IF.
005170     PERFORM C-050-060-CLASS-SCAN THRU C-050-060-EXIT
005180         VARYING WS-EW-SCAN-SUB FROM 1 BY 1
005190             UNTIL WS-EW-SCAN-SUB > WS-EW-NAME-LEN.
005200     IF NOT EW-HAS-LETTER OR NOT EW-HAS-DIGIT
005210         SET WS-MSGH-BAD-PASSWORD TO TRUE
005220     END-IF.
005230 C-050-EXIT.
005240     EXIT.
005250*
005260 C-050-050-TRIM-SCAN.
005270     IF WS-OR-PASSWORD-RAW(WS-EW-SCAN-SUB:1) NOT = SPACE
005280         MOVE WS-EW-SCAN-SUB TO WS-EW-NAME-LEN
005290         GO TO C-050-010
005300     END-IF.
005310 C-050-050-EXIT.
005320     EXIT.
005330*
005340 C-050-060-CLASS-SCAN.
005350     MOVE WS-OR-PASSWORD-RAW(WS-EW-SCAN-SUB:1)
005360         TO WS-EW-ONE-CHAR.
005370     IF WS-EW-ONE-CHAR IS NUMERIC
005380         MOVE 'Y' TO WS-EW-HAS-DIGIT
005390     ELSE
005400     IF WS-EW-ONE-CHAR OF CLASS MTB-NAME-CHARS
005410             AND WS-EW-ONE-CHAR NOT = SPACE
005420         MOVE 'Y' TO WS-EW-HAS-LETTER
005430     END-IF END-IF.
005440 C-050-060-EXIT.
005450     EXIT.
005460*
005470*--------------------------------------------------------------*
005480* D-010/D-020  REBUILD THE CANONICAL PUNCTUATED CPF AND PHONE
005490*        FORMS ON TOP OF THE MTBWUREC REDEFINES LAYOUT SO THE
005500*        STORED FIELD AND THE MASTER RECORD FIELD LINE UP BYTE
005501*        FOR BYTE.
005520*--------------------------------------------------------------*
005530 D-010-FORMAT-CPF.
005540     MOVE SPACES TO WS-DF-CPF-CANON.
005550     MOVE WS-DF-CPF-DIGITS(1:3) TO WS-DF-CPF-CANON(1:3).
005560     MOVE '.'                   TO WS-DF-CPF-CANON(4:1).
005570     MOVE WS-DF-CPF-DIGITS(4:3) TO WS-DF-CPF-CANON(5:3).
005580     MOVE '.'                   TO WS-DF-CPF-CANON(8:1).
005590     MOVE WS-DF-CPF-DIGITS(7:3) TO WS-DF-CPF-CANON(9:3).
005600     MOVE '-'                   TO WS-DF-CPF-CANON(12:1).
005610     MOVE WS-DF-CPF-DIGITS(10:2) TO WS-DF-CPF-CANON(13:2).
005620 D-010-EXIT.
005630     EXIT.
005640*
005650 D-020-FORMAT-PHONE.
005660     MOVE SPACES TO WS-DF-PHONE-CANON.
005670     MOVE '+'                     TO WS-DF-PHONE-CANON(1:1).
005680     MOVE WS-LITS-COUNTRY-CODE    TO WS-DF-PHONE-CANON(2:2).
005690     MOVE SPACE                   TO WS-DF-PHONE-CANON(4:1).
005700     MOVE '('                     TO WS-DF-PHONE-CANON(5:1).
005710     MOVE WS-DF-PHONE-DIGITS(1:2) TO WS-DF-PHONE-CANON(6:2).
005720     MOVE ')'                     TO WS-DF-PHONE-CANON(8:1).
005730     MOVE SPACE                   TO WS-DF-PHONE-CANON(9:1).
005740     MOVE WS-DF-PHONE-DIGITS(3:5) TO WS-DF-PHONE-CANON(10:5).
005750     MOVE '-'                     TO WS-DF-PHONE-CANON(15:1).
005760     MOVE WS-DF-PHONE-DIGITS(8:4) TO WS-DF-PHONE-CANON(16:4).
005770 D-020-EXIT.
005780     EXIT.
005790*
005800*--------------------------------------------------------------*
005810* D-030  REJECT A REQUEST THAT DUPLICATES AN ACCOUNT ALREADY
005820*        POSTED THIS RUN FOR THE SAME CPF AND ACCOUNT TYPE.
005830*--------------------------------------------------------------*
005840 D-030-CHECK-DUPLICATE.
005850     MOVE 'N' TO SW-DUP-ACCT-FOUND.
005860     MOVE ZERO TO WS-DF-USER-ID.
005870     PERFORM D-030-050-USER-SCAN THRU D-030-050-EXIT
005880         VARYING WT-USER-IDX FROM 1 BY 1
005890             UNTIL WT-USER-IDX > WT-USER-COUNT.
005900 D-030-010.
005910     IF WS-DF-USER-ID = ZERO
005920         GO TO D-030-EXIT
005930     END-IF.
005940     PERFORM D-030-060-ACCT-SCAN THRU D-030-060-EXIT
005950         VARYING WT-ACCT-IDX FROM 1 BY 1
005960             UNTIL WT-ACCT-IDX > WT-ACCT-COUNT.
005970 D-030-EXIT.
005980     EXIT.
005990*
006000 D-030-050-USER-SCAN.
006010     IF MTBU-USER-CPF IN WT-USER-DATA(WT-USER-IDX)
006020             = WS-DF-CPF-CANON
006030         MOVE MTBU-USER-ID IN WT-USER-DATA(WT-USER-IDX)
006040             TO WS-DF-USER-ID
006050         GO TO D-030-010
006060     END-IF.
006070 D-030-050-EXIT.
006080     EXIT.
006090*
006100 D-030-060-ACCT-SCAN.
006110     IF MTBA-ACCT-USER-ID IN WT-ACCT-DATA(WT-ACCT-IDX)
006120             = WS-DF-USER-ID
006130         AND MTBA-ACCT-TYPE IN WT-ACCT-DATA(WT-ACCT-IDX)
006140             = WS-DF-ACCT-TYPE
006150         MOVE 'Y' TO SW-DUP-ACCT-FOUND
006160         SET WS-MSGH-BAD-ACCT-TYPE TO TRUE
006170         GO TO D-030-EXIT
006180     END-IF.
006190 D-030-060-EXIT.
006200     EXIT.
006210*
006220*--------------------------------------------------------------*
006230* D-040  HASH THE PASSWORD.  CALLS THE INSTALLATION HASHING
006240*        UTILITY THE SAME WAY THIS PROGRAM'S CICS COUSINS CALL
006250*        THE LANGUAGE-ENVIRONMENT SERVICES - THE UTILITY ITSELF
006260*        IS MAINTAINED BY THE SECURITY GROUP, NOT BY THIS
006261*        APPLICATION.
006280*--------------------------------------------------------------*
006290 D-040-HASH-PASSWORD.
006300     CALL 'MTBAHASH' USING WS-OR-PASSWORD-RAW
006310                           WS-DF-PASSWORD-HASH.
006320 D-040-EXIT.
006330     EXIT.
006340*
006350*--------------------------------------------------------------*
006360* D-050  FIND THE CPF ON THE IN-STORAGE USER TABLE; REUSE THE
006370*        ROW IF FOUND, OTHERWISE APPEND A NEW ONE.
006380*--------------------------------------------------------------*
006390 D-050-FIND-OR-ADD-USER.
006400     MOVE 'N' TO SW-USER-IS-NEW.
006410     MOVE ZERO TO WS-DF-USER-ID.
006420     PERFORM D-050-050-USER-SCAN THRU D-050-050-EXIT
006430         VARYING WT-USER-IDX FROM 1 BY 1
006440             UNTIL WT-USER-IDX > WT-USER-COUNT.
006450     MOVE 'Y' TO SW-USER-IS-NEW.
006460     ADD 1 TO WS-DF-NEXT-USER-ID.
006470     MOVE WS-DF-NEXT-USER-ID TO WS-DF-USER-ID.
006471     IF WT-USER-COUNT >= WS-LITS-MAX-USER-ENTRIES
006472         DISPLAY 'MTBA10 - USER MASTER TABLE FULL - INCREASE '
006473             'WS-LITS-MAX-USER-ENTRIES'
006474         STOP RUN
006475     END-IF.
006480     ADD 1 TO WT-USER-COUNT.
006490     SET WT-USER-IDX TO WT-USER-COUNT.
006500     MOVE WS-DF-USER-ID    TO MTBU-USER-ID IN
006510                                WT-USER-DATA(WT-USER-IDX).
006520     MOVE WS-DF-CPF-CANON  TO MTBU-USER-CPF IN
006530                                WT-USER-DATA(WT-USER-IDX).
006540     MOVE WS-DF-PHONE-CANON TO MTBU-USER-PHONE IN
006550                                WT-USER-DATA(WT-USER-IDX).
006560     MOVE WS-OR-NAME-RAW   TO MTBU-USER-NAME IN
006570                                WT-USER-DATA(WT-USER-IDX).
006580     SET MTBU-STATUS-ACTIVE IN WT-USER-DATA(WT-USER-IDX)
006590         TO TRUE.
006600     MOVE WS-TODAY-FULL    TO MTBU-DATE-ADDED IN
006610                                WT-USER-DATA(WT-USER-IDX).
006620     MOVE 'MTBA10  '       TO MTBU-ADDED-BY-RUN IN
006630                                WT-USER-DATA(WT-USER-IDX).
006640     ADD 1 TO WS-COUNT-USERS-ADDED.
006650 D-050-EXIT.
006660     EXIT.
006670*
006680 D-050-050-USER-SCAN.
006690     IF MTBU-USER-CPF IN WT-USER-DATA(WT-USER-IDX)
006700             = WS-DF-CPF-CANON
006710         MOVE MTBU-USER-ID IN WT-USER-DATA(WT-USER-IDX)
006720             TO WS-DF-USER-ID
006730         ADD 1 TO WS-COUNT-USERS-REUSED
006740         GO TO D-050-EXIT
006750     END-IF.
006760 D-050-050-EXIT.
006770     EXIT.
006780*
006790*--------------------------------------------------------------*
006800* D-060  APPEND THE NEW ACCOUNT-MASTER ROW.
006810*--------------------------------------------------------------*
006820 D-060-ADD-ACCOUNT.
006830     ADD 1 TO WS-DF-NEXT-ACCT-ID.
006840     MOVE WS-DF-NEXT-ACCT-ID TO WS-DF-ACCT-ID.
006841     IF WT-ACCT-COUNT >= WS-LITS-MAX-ACCT-ENTRIES
006842         DISPLAY 'MTBA10 - ACCOUNT MASTER TABLE FULL - INCREASE '
006843             'WS-LITS-MAX-ACCT-ENTRIES'
006844         STOP RUN
006845     END-IF.
006850     ADD 1 TO WT-ACCT-COUNT.
006860     SET WT-ACCT-IDX TO WT-ACCT-COUNT.
006870     MOVE WS-DF-ACCT-ID    TO MTBA-ACCT-ID IN
006880                                WT-ACCT-DATA(WT-ACCT-IDX).
006890     MOVE WS-DF-USER-ID    TO MTBA-ACCT-USER-ID IN
006900                                WT-ACCT-DATA(WT-ACCT-IDX).
006910     MOVE WS-DF-ACCT-TYPE  TO MTBA-ACCT-TYPE IN
006920                                WT-ACCT-DATA(WT-ACCT-IDX).
006930     MOVE WS-DF-PASSWORD-HASH TO MTBA-ACCT-PASSWORD IN
006940                                WT-ACCT-DATA(WT-ACCT-IDX).
006950     MOVE ZERO             TO MTBA-ACCT-BALANCE IN
006960                                WT-ACCT-DATA(WT-ACCT-IDX).
006970     SET MTBA-STATUS-ACTIVE IN WT-ACCT-DATA(WT-ACCT-IDX)
006980         TO TRUE.
006990     MOVE ZERO             TO MTBA-LAST-TXN-DATE IN
007000                                WT-ACCT-DATA(WT-ACCT-IDX).
007010 D-060-EXIT.
007020     EXIT.
007030*
007040*--------------------------------------------------------------*
007050* F-010  WRITE ONE LINE TO THE EXCEPTION REPORT FOR A REJECTED
007060*        REQUEST.
007070*--------------------------------------------------------------*
007080 F-010-WRITE-EXCEPTION.
007090     MOVE SPACES TO WS-EXCEPT-RPT-DETAIL.
007100     MOVE WS-OR-CPF-RAW(1:14)  TO ER-CPF.
007110     MOVE WS-OR-NAME-RAW(1:30) TO ER-NAME.
007120     MOVE WS-MSGH-REASON-CODE  TO ER-REASON-CODE.
007130     MOVE WS-MSGH-TEXT(WS-MSGH-REASON-CODE) TO ER-REASON-TEXT.
007140     WRITE EXCEPT-RPT-LINE FROM WS-EXCEPT-RPT-DETAIL.
007150 F-010-EXIT.
007160     EXIT.
007170*
007180*--------------------------------------------------------------*
007190* Z-010  OPEN EVERY FILE THE PROGRAM TOUCHES AND CHECK STATUS.
007200*--------------------------------------------------------------*
007210 Z-010-OPEN-FILES.
007220     OPEN INPUT  ACCT-OPEN-REQUEST.
007230     IF WS-FS-ACCTOPEN NOT = '00' GO TO Z-010-BAD-STATUS.
007240     OPEN INPUT  USER-MASTER-IN.
007250     IF WS-FS-USRMASTI NOT = '00' AND NOT = '05'
007260         GO TO Z-010-BAD-STATUS
007270     END-IF.
007280     IF WS-FS-USRMASTI = '05' MOVE 'Y' TO SW-EOF-USRMASTI.
007290     OPEN INPUT  ACCT-MASTER-IN.
007300     IF WS-FS-ACCTMSTI NOT = '00' AND NOT = '05'
007310         GO TO Z-010-BAD-STATUS
007320     END-IF.
007330     IF WS-FS-ACCTMSTI = '05' MOVE 'Y' TO SW-EOF-ACCTMSTI.
007340     OPEN OUTPUT USER-MASTER-OUT.
007350     IF WS-FS-USRMASTO NOT = '00' GO TO Z-010-BAD-STATUS.
007360     OPEN OUTPUT ACCT-MASTER-OUT.
007370     IF WS-FS-ACCTMSTO NOT = '00' GO TO Z-010-BAD-STATUS.
007380     OPEN OUTPUT EXCEPT-RPT.
007390     IF WS-FS-EXCEPRPT NOT = '00' GO TO Z-010-BAD-STATUS.
007400     GO TO Z-010-EXIT.
007410 Z-010-BAD-STATUS.
007420     DISPLAY WS-LITS-BAD-FILE-STATUS.
007430     STOP RUN.
007440 Z-010-EXIT.
007450     EXIT.
007460*
007470*--------------------------------------------------------------*
007480* Z-020/Z-030  LOAD THE OLD MASTER GENERATIONS INTO STORAGE.
007490*--------------------------------------------------------------*
007500 Z-020-LOAD-USER-TABLE.
007510     READ USER-MASTER-IN
007520         AT END
007530             MOVE 'Y' TO SW-EOF-USRMASTI
007540         NOT AT END
007541             IF WT-USER-COUNT >= WS-LITS-MAX-USER-ENTRIES
007542                 DISPLAY 'MTBA10 - USER-MASTER-IN EXCEEDS '
007543                     'WS-LITS-MAX-USER-ENTRIES'
007544                 STOP RUN
007545             END-IF
007550             ADD 1 TO WT-USER-COUNT
007560             SET WT-USER-IDX TO WT-USER-COUNT
007570             MOVE OLD-USER-REC TO WT-USER-DATA(WT-USER-IDX)
007580             IF MTBU-USER-ID IN WT-USER-DATA(WT-USER-IDX)
007590                     > WS-DF-NEXT-USER-ID
007600                 MOVE MTBU-USER-ID IN WT-USER-DATA(WT-USER-IDX)
007610                     TO WS-DF-NEXT-USER-ID
007620             END-IF
007630     END-READ.
007640 Z-020-EXIT.
007650     EXIT.
007660*
007670 Z-030-LOAD-ACCT-TABLE.
007680     READ ACCT-MASTER-IN
007690         AT END
007700             MOVE 'Y' TO SW-EOF-ACCTMSTI
007710         NOT AT END
007711             IF WT-ACCT-COUNT >= WS-LITS-MAX-ACCT-ENTRIES
007712                 DISPLAY 'MTBA10 - ACCT-MASTER-IN EXCEEDS '
007713                     'WS-LITS-MAX-ACCT-ENTRIES'
007714                 STOP RUN
007715             END-IF
007720             ADD 1 TO WT-ACCT-COUNT
007730             SET WT-ACCT-IDX TO WT-ACCT-COUNT
007740             MOVE OLD-ACCT-REC TO WT-ACCT-DATA(WT-ACCT-IDX)
007750             IF MTBA-ACCT-ID IN WT-ACCT-DATA(WT-ACCT-IDX)
007760                     > WS-DF-NEXT-ACCT-ID
007770                 MOVE MTBA-ACCT-ID IN WT-ACCT-DATA(WT-ACCT-IDX)
007780                     TO WS-DF-NEXT-ACCT-ID
007790             END-IF
007800     END-READ.
007810 Z-030-EXIT.
007820     EXIT.
007830*
007840*--------------------------------------------------------------*
007850* Z-040  WIDEN THE 2-DIGIT SYSTEM YEAR TO 4 DIGITS AGAINST THE
007860*        CENTURY PIVOT.  ADDED FOR Y2K - SEE THE AMENDMENT
007870*        HISTORY ABOVE.
007880*--------------------------------------------------------------*
007890 Z-040-WINDOW-SYSTEM-DATE.
007900     IF WS-TODAY-YY < WS-LITS-Y2K-PIVOT-YEAR
007910         MOVE 20 TO WS-TODAY-CENTURY
007920     ELSE
007930         MOVE 19 TO WS-TODAY-CENTURY
007940     END-IF.
007950     COMPUTE WS-TODAY-FULL =
007960         (WS-TODAY-CENTURY * 1000000)
007970         + (WS-TODAY-YY * 10000)
007980         + (WS-TODAY-MM * 100)
007990         + WS-TODAY-DD.
008000 Z-040-EXIT.
008010     EXIT.
008020*
008030*--------------------------------------------------------------*
008040* Z-050/Z-060  REWRITE THE COMPLETE NEW MASTER GENERATIONS FROM
008050*        THE IN-STORAGE TABLES.
008060*--------------------------------------------------------------*
008070 Z-050-REWRITE-USER-MASTER.
008080     PERFORM Z-050-050-WRITE-ONE THRU Z-050-050-EXIT
008090         VARYING WT-USER-IDX FROM 1 BY 1
008100             UNTIL WT-USER-IDX > WT-USER-COUNT.
008110 Z-050-EXIT.
008120     EXIT.
008130*
008140 Z-050-050-WRITE-ONE.
008150     MOVE WT-USER-DATA(WT-USER-IDX) TO NEW-USER-REC.
008160     WRITE NEW-USER-REC.
008170 Z-050-050-EXIT.
008180     EXIT.
008190*
008200 Z-060-REWRITE-ACCT-MASTER.
008210     PERFORM Z-060-050-WRITE-ONE THRU Z-060-050-EXIT
008220         VARYING WT-ACCT-IDX FROM 1 BY 1
008230             UNTIL WT-ACCT-IDX > WT-ACCT-COUNT.
008240 Z-060-EXIT.
008250     EXIT.
008260*
008270 Z-060-050-WRITE-ONE.
008280     MOVE WT-ACCT-DATA(WT-ACCT-IDX) TO NEW-ACCT-REC.
008290     WRITE NEW-ACCT-REC.
008300 Z-060-050-EXIT.
008310     EXIT.
008320*
008330 Z-070-CLOSE-FILES.
008340     CLOSE ACCT-OPEN-REQUEST
008350           USER-MASTER-IN
008360           USER-MASTER-OUT
008370           ACCT-MASTER-IN
008380           ACCT-MASTER-OUT
008390           EXCEPT-RPT.
008400 Z-070-EXIT.
008410     EXIT.
