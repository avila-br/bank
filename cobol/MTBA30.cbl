000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      MTBA30.CBL                                              *
000140*      (C) Copyright Midland Trust Bank EDP Dept. 1986.        *
000150*                                                              *
000160* Bank statement print run.                                    *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    MTBA30.
000220 AUTHOR.        R F WOZNIAK.
000230 INSTALLATION.  MIDLAND TRUST BANK - DATA PROCESSING.
000240 DATE-WRITTEN.  OCTOBER 1986.
000250 DATE-COMPILED.
000260 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000270*
000280*--------------------------------------------------------------*
000290*
000300* MTBA30 PRINTS AN ACCOUNT STATEMENT FOR EACH ACCOUNT ID GIVEN
000310* ON THE STATEMENT-REQUEST CARD FILE.  THE WHOLE TRANSACTION
000320* -LOG IS LOADED INTO STORAGE ONCE AT THE START OF THE RUN AND
000330* SCANNED IN NATURAL (LEDGER) ORDER FOR EACH REQUEST - THE LOG
000340* IS NEVER SORTED, SINCE THE FILE'S WRITE ORDER ALREADY IS THE
000350* LEDGER ORDER.  A REQUESTED ACCOUNT WITH NO MATCHING ENTRIES
000360* GETS A "NOTHING TO SHOW" LINE INSTEAD OF AN EMPTY LISTING.
000370* THIS IS A READ-ONLY REPORT RUN - NEITHER MASTER FILE IS
000380* TOUCHED.
000390*
000400* FILES
000410*   STATEMENT-REQUEST   INPUT   ONE ACCOUNT ID PER CARD
000420*   TRANSACTION-LOG     INPUT   THE FULL POSTING LEDGER
000430*   STMT-RPT            OUTPUT  ONE PRINTED STATEMENT PER
000440*                                REQUEST CARD
000450*
000460* COPYBOOKS
000470*   MTBWLITS   SUITE-WIDE LITERALS AND EDIT LIMITS
000480*   MTBWTREC   TRANSACTION-LOG RECORD LAYOUT
000490*
000500*--------------------------------------------------------------*
000510*    AMENDMENT HISTORY
000520*
000530*     DATE       AUTHOR    REQUEST     DESCRIPTION
000540*     -------    ------    ----------  ----------------------
000550*     10/06/86   RFW       MTB-0007    ORIGINAL PROGRAM.
000560*     09/22/91   DLK       MTB-0119    RAISED THE IN-STORAGE
000570*                                      LEDGER TABLE SIZE.
000580*     06/03/98   PJH       MTB-0205    Y2K - THE RUN-DATE
000590*                                      HEADING LINE NOW CARRIES
000600*                                      A 4-DIGIT YEAR.
000610*     11/21/03   SAT       MTB-0263    CHANGED THE DATE COLUMN
000620*                                      TO USE MTBT-STAMP-PARTS
000630*                                      INSTEAD OF UNSTRINGING
000640*                                      THE RAW TIMESTAMP FOR
000650*                                      EVERY DETAIL LINE.
000660*     04/07/07   GTM       MTB-0299    ADDED THE RUN-DATE
000670*                                      HEADING LINE, TO MATCH
000680*                                      THE OTHER TWO PROGRAMS'
000690*                                      REPORTS.
000700*--------------------------------------------------------------*
000710*
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER.  IBM-370.
000750 OBJECT-COMPUTER.  IBM-370.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM
000780     CLASS MTB-DIGIT-CHARS IS "0" THRU "9"
000790     SWITCH-0 IS MTB-DEBUG-SWITCH
000800         ON STATUS IS MTB-DEBUG-ON
000810         OFF STATUS IS MTB-DEBUG-OFF.
000820*
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT STATEMENT-REQUEST ASSIGN TO STMTREQ
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         FILE STATUS IS WS-FS-STMTREQ.
000880     SELECT TRANSACTION-LOG   ASSIGN TO TXNLOG
000890         ORGANIZATION IS SEQUENTIAL
000900         FILE STATUS IS WS-FS-TXNLOG.
000910     SELECT STMT-RPT          ASSIGN TO STMTRPT
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         FILE STATUS IS WS-FS-STMTRPT.
000940*
000950 DATA DIVISION.
000960 FILE SECTION.
000970*
000980 FD  STATEMENT-REQUEST
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD.
001010 01  STMT-REQUEST-REC              PIC X(80).
001020*
001030 FD  TRANSACTION-LOG
001040     RECORDING MODE IS F
001050     LABEL RECORDS ARE STANDARD.
001060 01  TXN-LOG-REC.
001070     COPY MTBWTREC.
001080*
001090 FD  STMT-RPT
001100     RECORDING MODE IS F
001110     LABEL RECORDS ARE STANDARD.
001120 01  STMT-RPT-LINE                 PIC X(132).
001130*
001140 WORKING-STORAGE SECTION.
001150*
001160 01  WS-FILE-STATUSES.
001170     05  WS-FS-STMTREQ             PIC X(2).
001180     05  WS-FS-TXNLOG              PIC X(2).
001190     05  WS-FS-STMTRPT             PIC X(2).
001200*
001210 01  WS-SWITCHES.
001220     05  SW-EOF-STMTREQ            PIC X(1) VALUE 'N'.
001230         88  EOF-STMTREQ                    VALUE 'Y'.
001240     05  SW-EOF-TXNLOG             PIC X(1) VALUE 'N'.
001250         88  EOF-TXNLOG                     VALUE 'Y'.
001260*
001270     COPY MTBWLITS.
001280*
001290* THE FULL TRANSACTION-LOG, LOADED ONCE AT THE START OF THE RUN.
001300* THE TABLE'S NATURAL ORDER (SUBSCRIPT 1 TO WT-TXN-COUNT) IS THE
001310* LEDGER ORDER, SINCE ENTRIES ARE APPENDED IN THAT ORDER AND
001320* LOADED HERE IN FILE ORDER - NO SORT STEP IS NEEDED.
001330*
001340 01  WT-LEDGER-TABLE.
001350     05  WT-TXN-COUNT              PIC 9(6) COMP VALUE 0.
001360     05  WT-TXN-ENTRY OCCURS 1 TO 200000 TIMES
001370             DEPENDING ON WT-TXN-COUNT
001380             INDEXED BY WT-TXN-IDX.
001390         COPY MTBWTREC REPLACING MTBT-TXN-RECORD BY
001400             WT-TXN-DATA.
001410*
001420 01  WS-STMT-ACCT-WORK.
001430     05  WS-SA-ACCT-ID             PIC 9(9) COMP-3 VALUE 0.
001440 01  WS-STMT-ACCT-DIGITS REDEFINES WS-STMT-ACCT-WORK
001450                                   PIC X(5).
001460*
001470 01  WS-MATCH-COUNT                PIC 9(5) COMP VALUE 0.
001480*
001490 01  WS-SYSTEM-DATE.
001500     05  WS-TODAY-RAW.
001510         10  WS-TODAY-YY           PIC 9(2).
001520         10  WS-TODAY-MM           PIC 9(2).
001530         10  WS-TODAY-DD           PIC 9(2).
001540     05  WS-TODAY-CENTURY          PIC 9(2) COMP VALUE 0.
001550     05  WS-TODAY-CCYY             PIC 9(4) COMP VALUE 0.
001560*
001570* ONE 132-BYTE PRINT AREA, LAID OUT FIVE DIFFERENT WAYS - A RUN
001580* HEADING, AN ACCOUNT SUB-HEADING, A TRANSACTION DETAIL LINE, A
001590* NO-ACTIVITY LINE, AND THE END-OF-STATEMENT FOOTER.  ONLY ONE
001600* REDEFINITION IS POPULATED AT A TIME; THE COMMON AREA IS
001610* CLEARED TO SPACES BEFORE EACH ONE IS BUILT.
001620*
001630 01  WS-RPT-LINE-AREA              PIC X(132).
001640*
001650 01  WS-RPT-RUN-HEADING REDEFINES WS-RPT-LINE-AREA.
001660     05  FILLER                    PIC X(1).
001670     05  RH-TITLE                  PIC X(40).
001680     05  FILLER                    PIC X(2).
001690     05  RH-RUN-DATE-LABEL         PIC X(9)  VALUE 'RUN DATE '.
001700     05  RH-RUN-DATE                         .
001710         10  RH-RD-MM              PIC 99.
001720         10  FILLER                PIC X VALUE '/'.
001730         10  RH-RD-DD              PIC 99.
001740         10  FILLER                PIC X VALUE '/'.
001750         10  RH-RD-CCYY            PIC 9999.
001760     05  FILLER                    PIC X(70).
001770*
001780 01  WS-RPT-ACCT-HEADING REDEFINES WS-RPT-LINE-AREA.
001790     05  FILLER                    PIC X(1).
001800     05  RA-LABEL                  PIC X(20)
001810             VALUE 'STATEMENT - ACCOUNT '.
001820     05  RA-ACCT-ID                PIC 9(9).
001830     05  FILLER                    PIC X(102).
001840*
001850 01  WS-RPT-DETAIL-LINE REDEFINES WS-RPT-LINE-AREA.
001860     05  FILLER                    PIC X(1).
001870     05  RD-DIRECTION              PIC X(8).
001880     05  FILLER                    PIC X(2).
001890     05  RD-TYPE                   PIC X(10).
001900     05  FILLER                    PIC X(2).
001910     05  RD-DATE.
001920         10  RD-DATE-DD            PIC 99.
001930         10  FILLER                PIC X VALUE '/'.
001940         10  RD-DATE-MM            PIC 99.
001950         10  FILLER                PIC X VALUE '/'.
001960         10  RD-DATE-CCYY          PIC 9999.
001970         10  FILLER                PIC X VALUE SPACE.
001980         10  RD-DATE-HH            PIC 99.
001990         10  FILLER                PIC X VALUE ':'.
002000         10  RD-DATE-MIN           PIC 99.
002010         10  FILLER                PIC X VALUE ':'.
002020         10  RD-DATE-SEC           PIC 99.
002030     05  FILLER                    PIC X(2).
002040     05  RD-AMOUNT                 PIC Z(10)9.99.
002050     05  FILLER                    PIC X(74).
002060*
002070 01  WS-RPT-NO-ACTIVITY-LINE REDEFINES WS-RPT-LINE-AREA.
002080     05  FILLER                    PIC X(1).
002090     05  RN-TEXT                   PIC X(40)
002100             VALUE 'NOTHING TO SHOW FOR THIS ACCOUNT.'.
002110     05  FILLER                    PIC X(91).
002120*
002130 01  WS-RPT-FOOTER-LINE REDEFINES WS-RPT-LINE-AREA.
002140     05  FILLER                    PIC X(1).
002150     05  RF-TEXT                   PIC X(20)
002160             VALUE 'END OF STATEMENT'.
002170     05  FILLER                    PIC X(111).
002180*
002190 PROCEDURE DIVISION.
002200*
002210 A-MAIN SECTION.
002220 A-010-INITIALIZE.
002230     PERFORM Z-010-OPEN-FILES THRU Z-010-EXIT.
002240     PERFORM Z-020-LOAD-LEDGER-TABLE THRU Z-020-EXIT
002250         UNTIL EOF-TXNLOG.
002260     CLOSE TRANSACTION-LOG.
002270     ACCEPT WS-TODAY-RAW FROM DATE.
002280     PERFORM Z-030-WINDOW-SYSTEM-DATE THRU Z-030-EXIT.
002290     PERFORM C-000-PRINT-RUN-HEADING THRU C-000-EXIT.
002300 A-020-PROCESS-REQUESTS.
002310     PERFORM B-010-READ-REQUEST THRU B-010-EXIT.
002320     PERFORM C-010-PRINT-STATEMENT THRU C-010-EXIT
002330         UNTIL EOF-STMTREQ.
002340 A-030-WRAP-UP.
002350     PERFORM Z-040-CLOSE-FILES THRU Z-040-EXIT.
002360 END-A-MAIN.
002370     EXIT.
002380*
002390*--------------------------------------------------------------*
002400* B-010  READ ONE STATEMENT-REQUEST CARD AND EDIT ITS ACCOUNT
002410*        ID.  A BLANK OR NON-NUMERIC CARD IS SKIPPED - IT NEVER
002420*        REACHES THE LEDGER SCAN.
002430*--------------------------------------------------------------*
002440 B-010-READ-REQUEST.
002450     READ STATEMENT-REQUEST
002460         AT END
002470             MOVE 'Y' TO SW-EOF-STMTREQ
002480         NOT AT END
002490             MOVE ZERO TO WS-SA-ACCT-ID
002500             IF STMT-REQUEST-REC(1:1) IS MTB-DIGIT-CHARS
002510                 UNSTRING STMT-REQUEST-REC(1:9) DELIMITED BY SIZE
002520                     INTO WS-SA-ACCT-ID
002530             END-IF
002540             IF MTB-DEBUG-ON
002550                 DISPLAY 'MTBA30 - REQUEST CARD ACCOUNT BYTES: '
002560                     WS-STMT-ACCT-DIGITS
002570             END-IF
002580     END-READ.
002590 B-010-EXIT.
002600     EXIT.
002610*
002620*--------------------------------------------------------------*
002630* C-000  PRINT THE ONE-TIME RUN HEADING AT THE TOP OF THE
002640*        REPORT.
002650*--------------------------------------------------------------*
002660 C-000-PRINT-RUN-HEADING.
002670     MOVE SPACES TO WS-RPT-LINE-AREA.
002680     MOVE 'MIDLAND TRUST BANK - ACCOUNT STATEMENT RUN'
002690         TO RH-TITLE.
002700     MOVE WS-TODAY-MM   TO RH-RD-MM.
002710     MOVE WS-TODAY-DD   TO RH-RD-DD.
002720     MOVE WS-TODAY-CCYY TO RH-RD-CCYY.
002730     WRITE STMT-RPT-LINE FROM WS-RPT-LINE-AREA.
002740 C-000-EXIT.
002750     EXIT.
002760*
002770*--------------------------------------------------------------*
002780* C-010  PRINT ONE ACCOUNT'S COMPLETE STATEMENT - SUB-HEADING,
002790*        EVERY MATCHING LEDGER ENTRY IN LEDGER ORDER (OR A
002800*        NOTHING-TO-SHOW LINE), THEN THE FOOTER.
002810*--------------------------------------------------------------*
002820 C-010-PRINT-STATEMENT.
002830     MOVE SPACES TO WS-RPT-LINE-AREA.
002840     MOVE WS-SA-ACCT-ID TO RA-ACCT-ID.
002850     WRITE STMT-RPT-LINE FROM WS-RPT-LINE-AREA.
002860     MOVE ZERO TO WS-MATCH-COUNT.
002870     PERFORM E-010-SCAN-LEDGER THRU E-010-EXIT
002880         VARYING WT-TXN-IDX FROM 1 BY 1
002890             UNTIL WT-TXN-IDX > WT-TXN-COUNT.
002900     IF WS-MATCH-COUNT = 0
002910         PERFORM C-030-PRINT-NO-ACTIVITY THRU C-030-EXIT
002920     END-IF.
002930     PERFORM D-010-PRINT-FOOTER THRU D-010-EXIT.
002940     PERFORM B-010-READ-REQUEST THRU B-010-EXIT.
002950 C-010-EXIT.
002960     EXIT.
002970*
002980*--------------------------------------------------------------*
002990* C-020  FORMAT AND PRINT ONE TRANSACTION DETAIL LINE.
003000*--------------------------------------------------------------*
003010 C-020-PRINT-DETAIL-LINE.
003020     MOVE SPACES TO WS-RPT-LINE-AREA.
003030     IF MTBT-TXN-RECEIVER-ID IN WT-TXN-DATA(WT-TXN-IDX)
003040             = WS-SA-ACCT-ID
003050         MOVE 'Received' TO RD-DIRECTION
003060     ELSE
003070         MOVE 'Sent'     TO RD-DIRECTION
003080     END-IF.
003090     EVALUATE TRUE
003100         WHEN MTBT-TYPE-DEPOSIT    IN WT-TXN-DATA(WT-TXN-IDX)
003110             MOVE 'DEPOSIT'    TO RD-TYPE
003120         WHEN MTBT-TYPE-WITHDRAWAL IN WT-TXN-DATA(WT-TXN-IDX)
003130             MOVE 'WITHDRAWAL' TO RD-TYPE
003140         WHEN MTBT-TYPE-TRANSFER   IN WT-TXN-DATA(WT-TXN-IDX)
003150             MOVE 'TRANSFER'   TO RD-TYPE
003160     END-EVALUATE.
003170     MOVE MTBT-STAMP-DAY    IN WT-TXN-DATA(WT-TXN-IDX)
003180         TO RD-DATE-DD.
003190     MOVE MTBT-STAMP-MONTH  IN WT-TXN-DATA(WT-TXN-IDX)
003200         TO RD-DATE-MM.
003210     MOVE MTBT-STAMP-YEAR   IN WT-TXN-DATA(WT-TXN-IDX)
003220         TO RD-DATE-CCYY.
003230     MOVE MTBT-STAMP-HOUR   IN WT-TXN-DATA(WT-TXN-IDX)
003240         TO RD-DATE-HH.
003250     MOVE MTBT-STAMP-MINUTE IN WT-TXN-DATA(WT-TXN-IDX)
003260         TO RD-DATE-MIN.
003270     MOVE MTBT-STAMP-SECOND IN WT-TXN-DATA(WT-TXN-IDX)
003280         TO RD-DATE-SEC.
003290     MOVE MTBT-TXN-AMOUNT   IN WT-TXN-DATA(WT-TXN-IDX)
003300         TO RD-AMOUNT.
003310     WRITE STMT-RPT-LINE FROM WS-RPT-LINE-AREA.
003320     ADD 1 TO WS-MATCH-COUNT.
003330 C-020-EXIT.
003340     EXIT.
003350*
003360*--------------------------------------------------------------*
003370* C-030  PRINT THE "NOTHING TO SHOW" LINE FOR AN ACCOUNT WITH
003380*        NO MATCHING LEDGER ENTRIES.
003390*--------------------------------------------------------------*
003400 C-030-PRINT-NO-ACTIVITY.
003410     MOVE SPACES TO WS-RPT-LINE-AREA.
003420     MOVE 'NOTHING TO SHOW FOR THIS ACCOUNT.' TO RN-TEXT.
003430     WRITE STMT-RPT-LINE FROM WS-RPT-LINE-AREA.
003440 C-030-EXIT.
003450     EXIT.
003460*
003470*--------------------------------------------------------------*
003480* D-010  PRINT THE END-OF-STATEMENT FOOTER.
003490*--------------------------------------------------------------*
003500 D-010-PRINT-FOOTER.
003510     MOVE SPACES TO WS-RPT-LINE-AREA.
003520     MOVE 'END OF STATEMENT' TO RF-TEXT.
003530     WRITE STMT-RPT-LINE FROM WS-RPT-LINE-AREA.
003540 D-010-EXIT.
003550     EXIT.
003560*
003570*--------------------------------------------------------------*
003580* E-010  SCAN THE IN-STORAGE LEDGER TABLE FOR EVERY ENTRY THAT
003590*        NAMES THE CURRENT ACCOUNT AS SENDER OR RECEIVER, IN
003600*        THE TABLE'S NATURAL (LEDGER) ORDER.
003610*--------------------------------------------------------------*
003620 E-010-SCAN-LEDGER.
003630     IF MTBT-TXN-SENDER-ID   IN WT-TXN-DATA(WT-TXN-IDX)
003640             = WS-SA-ACCT-ID
003650         OR MTBT-TXN-RECEIVER-ID IN WT-TXN-DATA(WT-TXN-IDX)
003660             = WS-SA-ACCT-ID
003670         PERFORM C-020-PRINT-DETAIL-LINE THRU C-020-EXIT
003680     END-IF.
003690 E-010-EXIT.
003700     EXIT.
003710*
003720*--------------------------------------------------------------*
003730* Z-010  OPEN EVERY FILE THE PROGRAM TOUCHES AND CHECK STATUS.
003740*--------------------------------------------------------------*
003750 Z-010-OPEN-FILES.
003760     OPEN INPUT  STATEMENT-REQUEST.
003770     IF WS-FS-STMTREQ NOT = '00' GO TO Z-010-BAD-STATUS.
003780     OPEN INPUT  TRANSACTION-LOG.
003790     IF WS-FS-TXNLOG NOT = '00' AND NOT = '05'
003800         GO TO Z-010-BAD-STATUS
003810     END-IF.
003820     IF WS-FS-TXNLOG = '05' MOVE 'Y' TO SW-EOF-TXNLOG.
003830     OPEN OUTPUT STMT-RPT.
003840     IF WS-FS-STMTRPT NOT = '00' GO TO Z-010-BAD-STATUS.
003850     GO TO Z-010-EXIT.
003860 Z-010-BAD-STATUS.
003870     DISPLAY WS-LITS-BAD-FILE-STATUS.
003880     STOP RUN.
003890 Z-010-EXIT.
003900     EXIT.
003910*
003920*--------------------------------------------------------------*
003930* Z-020  LOAD THE WHOLE TRANSACTION-LOG INTO WT-LEDGER-TABLE.
003940*--------------------------------------------------------------*
003950 Z-020-LOAD-LEDGER-TABLE.
003960     READ TRANSACTION-LOG
003970         AT END
003980             MOVE 'Y' TO SW-EOF-TXNLOG
003990         NOT AT END
003991             IF WT-TXN-COUNT >= WS-LITS-MAX-LEDGER-ENTRIES
003992                 DISPLAY 'MTBA30 - TRANSACTION-LOG EXCEEDS '
003993                     'WT-LEDGER-TABLE CAPACITY - INCREASE '
003994                     'WS-LITS-MAX-LEDGER-ENTRIES'
003995                 STOP RUN
003996             END-IF
004000             ADD 1 TO WT-TXN-COUNT
004010             SET WT-TXN-IDX TO WT-TXN-COUNT
004020             MOVE TXN-LOG-REC TO WT-TXN-DATA(WT-TXN-IDX)
004030     END-READ.
004040 Z-020-EXIT.
004050     EXIT.
004060*
004070*--------------------------------------------------------------*
004080* Z-030  WIDEN THE 2-DIGIT SYSTEM YEAR TO 4 DIGITS FOR THE RUN
004090*        -DATE HEADING.  Y2K CHANGE.
004100*--------------------------------------------------------------*
004110 Z-030-WINDOW-SYSTEM-DATE.
004120     IF WS-TODAY-YY < WS-LITS-Y2K-PIVOT-YEAR
004130         MOVE 20 TO WS-TODAY-CENTURY
004140     ELSE
004150         MOVE 19 TO WS-TODAY-CENTURY
004160     END-IF.
004170     COMPUTE WS-TODAY-CCYY =
004180         (WS-TODAY-CENTURY * 100) + WS-TODAY-YY.
004190 Z-030-EXIT.
004200     EXIT.
004210*
004220 Z-040-CLOSE-FILES.
004230     CLOSE STATEMENT-REQUEST
004240           TRANSACTION-LOG
004250           STMT-RPT.
004260 Z-040-EXIT.
004270     EXIT.
