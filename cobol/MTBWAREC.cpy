000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      mtbwarec.cpy                                            *
000140*      (C) Copyright Midland Trust Bank EDP Dept. 1986.        *
000150*                                                               *
000160* Element of the MTBA Account Maintenance batch suite          *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Layout of one ACCOUNT-MASTER record.  One entry per (user,
000220* account type) pair - a user may hold at most one CHECKING and
000230* one SAVINGS account, but that is enforced up in MTBA10's
000240* sister application (the interactive teller system), not here.
000250*
000260*--------------------------------------------------------------*
000270*    AMENDMENT HISTORY
000280*
000290*     DATE       AUTHOR    REQUEST     DESCRIPTION
000300*     -------    ------    ----------  ----------------------
000310*     03/18/86   RFW       MTB-0002    ORIGINAL COPYBOOK.
000320*     02/02/90   DLK       MTB-0091    ADDED MTBA-ACCT-STATUS.
000330*     11/14/03   SAT       MTB-0261    BROKE OUT MTBA-PASSWORD
000340*                                      -PARTS SO THE HASH TAG
000350*                                      CAN BE DISPLAYED ON AN
000360*                                      AUDIT LISTING WITHOUT
000370*                                      EXPOSING THE DIGEST.
000380*     04/07/07   GTM       MTB-0298    ADDED MTBA-LAST-TXN-DATE
000390*                                      FOR THE DORMANCY REPORT.
000400*--------------------------------------------------------------*
000410*
000420 01  MTBA-ACCOUNT-RECORD.
000430*
000440*    Surrogate account id.  Assigned by MTBA10 when the account
000450*    is opened; never reused.
000460*
000470     05  MTBA-ACCT-ID              PIC 9(9)   COMP-3.
000480*
000490*    Foreign key to MTBU-USER-ID on the USER-MASTER.
000500*
000510     05  MTBA-ACCT-USER-ID         PIC 9(9)   COMP-3.
000520*
000530     05  MTBA-ACCT-TYPE            PIC X(1).
000540         88  MTBA-TYPE-CHECKING    VALUE 'C'.
000550         88  MTBA-TYPE-SAVINGS     VALUE 'S'.
000560*
000570*    One-way hashed login password.  Stored as a fixed-width
000580*    opaque digest - MTBA-PASSWORD-PARTS exists only so the
000590*    installation utility's cost/version tag can be picked off
000600*    for an audit trail without ever bringing the digest itself
000610*    into a report.
000620*
000630     05  MTBA-ACCT-PASSWORD        PIC X(60).
000640     05  MTBA-PASSWORD-PARTS REDEFINES MTBA-ACCT-PASSWORD.
000650         10  MTBA-PASSWORD-TAG     PIC X(8).
000660         10  MTBA-PASSWORD-DIGEST  PIC X(52).
000670*
000680*    Current balance, 2 decimal places, signed.  Never goes
000690*    negative under the posting rules in MTBA20, but the sign is
000700*    carried for symmetry with the ledger amount field.
000710*
000720     05  MTBA-ACCT-BALANCE         PIC S9(13)V99 COMP-3.
000730*
000740*    Housekeeping fields common to every MTBA master record.
000750*
000760     05  MTBA-ACCT-STATUS          PIC X(1) VALUE 'A'.
000770         88  MTBA-STATUS-ACTIVE    VALUE 'A'.
000780         88  MTBA-STATUS-CLOSED    VALUE 'C'.
000790     05  MTBA-LAST-TXN-DATE        PIC 9(8)   COMP-3 VALUE 0.
000800     05  FILLER                    PIC X(12)  VALUE SPACES.
